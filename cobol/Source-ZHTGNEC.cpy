000100******************************************************************
000200*                                                                *
000300* ZHTG NODE/EDGE COPYBOOK.                                       *
000400*                                                                *
000500* In-memory node and edge tables for the Hashtag Graph batch     *
000600* analyzer (ZHTG).  A NODE entry is one distinct hashtag and its *
000700* occurrence count; an EDGE entry is one unordered pair of       *
000800* co-occurring hashtags (always stored min-tag/max-tag) and its  *
000900* co-occurrence count.  Both tables are reference counted -- an  *
001000* entry exists exactly while its count is greater than zero, and *
001100* is removed by ZHTG006 when the count returns to zero.          *
001200*                                                                *
001300* This copybook is COPYd into WORKING-STORAGE of every ZHTG      *
001400* program that has to walk, search or build the node/edge        *
001500* tables (ZHTG001, ZHTG002, ZHTG003, ZHTG004, ZHTG006).          *
001600*                                                                *
001700* Maintenance history                                            *
001800* ----------- -------- --------------------------------------    *
001900* 1987-03-02  RJF      Original FKC key-store layout.             *
002000* 2003-06-14  RRF      Repurposed for ZHTG node/edge tables       *
002100*                      per request GRPH-0001.                    *
002200* 2003-07-01  RRF      Widened NG-EDGE-MAX to 4000 pairs after    *
002300*                      volume test on GRPH-0001.                 *
002400******************************************************************
002500     01  NG-NODE-MAX             PIC S9(08) COMP VALUE 2000.
002600     01  NG-EDGE-MAX             PIC S9(08) COMP VALUE 4000.
002700     01  NG-TAG-MAX              PIC S9(08) COMP VALUE 20.
002800
002900******************************************************************
003000* NODE-RECORD table -- one entry per distinct hashtag seen since  *
003100* the last full reset of the graph.  NG-NODE-STAMP is the run     *
003200* date the entry was first created, kept as a plain YYYYMMDD      *
003300* field and viewed component-wise through NG-NODE-STAMP-PARTS     *
003400* whenever a report needs it broken into year/month/day.          *
003500******************************************************************
003600     01  NG-NODE-COUNT-WS        PIC S9(08) COMP VALUE ZEROES.
003700     01  NG-NODE-TABLE.
003800         05  NG-NODE-ENTRY OCCURS 0 TO 2000 TIMES
003900                           DEPENDING ON NG-NODE-COUNT-WS
004000                           INDEXED BY NG-NODE-IDX.
004100             10  NG-NODE-TAG          PIC  X(32) VALUE SPACES.
004200             10  NG-NODE-CNT          PIC S9(09) COMP
004300                                      VALUE ZEROES.
004400             10  NG-NODE-STAMP        PIC 9(08) VALUE ZEROES.
004500             10  NG-NODE-STAMP-PARTS REDEFINES NG-NODE-STAMP.
004600                 15  NG-NODE-STAMP-YY PIC 9(04).
004700                 15  NG-NODE-STAMP-MM PIC 9(02).
004800                 15  NG-NODE-STAMP-DD PIC 9(02).
004900             10  FILLER               PIC  X(08) VALUE SPACES.
005000
005100******************************************************************
005200* EDGE-RECORD table -- one entry per unordered pair of hashtags   *
005300* that has co-occurred in at least one still-counted tweet.       *
005400* NG-EDGE-KEY-GRP is the elementary key NG-EDGE-KEY viewed as its *
005500* two component tags plus the '|' separator -- built once when    *
005600* the entry is created so lookups can compare either the whole    *
005700* key or the two tags without re-concatenating.                   *
005800******************************************************************
005900     01  NG-EDGE-COUNT-WS        PIC S9(08) COMP VALUE ZEROES.
006000     01  NG-EDGE-TABLE.
006100         05  NG-EDGE-ENTRY OCCURS 0 TO 4000 TIMES
006200                           DEPENDING ON NG-EDGE-COUNT-WS
006300                           INDEXED BY NG-EDGE-IDX.
006400             10  NG-EDGE-KEY          PIC  X(65) VALUE SPACES.
006500             10  NG-EDGE-KEY-GRP REDEFINES NG-EDGE-KEY.
006600                 15  NG-EDGE-TAG-1    PIC  X(32).
006700                 15  NG-EDGE-SEP      PIC  X(01).
006800                 15  NG-EDGE-TAG-2    PIC  X(32).
006900             10  NG-EDGE-CNT          PIC S9(09) COMP
007000                                      VALUE ZEROES.
007100             10  NG-EDGE-STAMP        PIC 9(08) VALUE ZEROES.
007200             10  FILLER               PIC  X(08) VALUE SPACES.
007300
007400******************************************************************
007500* One tweet's normalized hashtag set, sorted ascending, and the   *
007600* pipe-joined key used to look it up in the TAGSET table for      *
007700* undo/removal.  Rebuilt for every ADD-TWEET / REMOVE-TWEET call. *
007800******************************************************************
007900     01  NG-HASHTAG-SET.
008000         05  NG-TAG-COUNT         PIC S9(04) COMP VALUE ZEROES.
008100         05  NG-SORTED-TAG OCCURS 20 TIMES
008200                           INDEXED BY NG-TAG-IDX.
008300             10  NG-SORTED-TAG-TEXT   PIC  X(32) VALUE SPACES.
008400         05  NG-SET-KEY-TEXT      PIC  X(660) VALUE SPACES.
008500         05  FILLER               PIC  X(16) VALUE SPACES.
008600
008700******************************************************************
008800* Scratch subscripts and switches shared by node/edge processing. *
008900******************************************************************
009000     01  NG-WORK-SWITCHES.
009100         05  NG-FOUND-SW          PIC X VALUE 'N'.
009200             88  NG-FOUND               VALUE 'Y'.
009300             88  NG-NOT-FOUND            VALUE 'N'.
009400         05  NG-OUTER-SUB         PIC S9(04) COMP VALUE ZEROES.
009500         05  NG-INNER-SUB         PIC S9(04) COMP VALUE ZEROES.
