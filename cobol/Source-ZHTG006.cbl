000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZHTG006.
000300 AUTHOR. RANDY FRERKING.
000400 INSTALLATION. HOME OFFICE - BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/14/2003.
000600 DATE-COMPILED.
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE HOME OFFICE
000800     BATCH SYSTEMS GROUP.  UNAUTHORIZED USE OR DISCLOSURE OF
000900     THIS PROGRAM IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200* ZHTG006 is the Hashtag Graph engine.  It is CALLed once per     *
001300* tweet or transaction, with an already-normalized hashtag set   *
001400* (built by ZHTG002 or ZHTG003) and a function code of ADD or    *
001500* REMOVE, and maintains the node, edge and tagset tables and the *
001600* graph control totals accordingly.                              *
001700*                                                                *
001800* ADD sorts the incoming set, builds its pipe-joined key, bumps  *
001900* (or creates) the TAGSET entry for that exact combination, bumps *
002000* (or creates) the NODE entry for every tag in the set, and bumps *
002100* (or creates) the EDGE entry for every unordered pair of tags in *
002200* the set -- this mirrors the WRITE-CI half of the shop's older        *
002300* SYSTAB secondary-index maintenance program, which creates an        *
002400* index entry the first time a key value is seen and simply          *
002450* increments a reference count after.                                *
002500*                                                                *
002600* REMOVE is the exact inverse of ADD -- decrementing the same     *
002700* three kinds of entry and deleting an entry outright when its    *
002800* count returns to zero -- but only when the TAGSET entry for     *
002900* the exact set already exists; otherwise nothing was ever added *
003000* for that set and REMOVE is a no-op.  This mirrors SYSTAB's       *
003100* DELETE-CI half, which only removes an index entry that is        *
003200* actually there and decrements a shared reference count rather   *
003300* than always deleting outright.                                  *
003400*                                                                *
003500* Change Log                                                     *
003600* Date       Init  Ticket      Description                       *
003700* ---------- ----  ----------  ------------------------------    *
003800* 06/14/2003 RRF   GRPH-0001   Original ZHTG006, rebuilt from the    *
003900*                              shop's older SYSTAB delete-old-CI /    *
004000*                              write-new-CI secondary index          *
004100*                              maintenance program.                  *
004200* 07/03/2003 RRF   GRPH-0008   Corrected edge-pair canonical       *
004300*                              ordering (min-tag/max-tag) so       *
004400*                              #a,#b and #b,#a hash to one entry.  *
004410* 09/22/2003 RRF   GRPH-0016   Broke WS-TODAY out into a YY/MM/DD  *
004420*                              REDEFINES to match the run-date      *
004430*                              parts view already returned in       *
004440*                              LK-GRAPH-TOTALS; subscripts moved    *
004450*                              to 77-levels per shop standard.      *
004460* 09/29/2003 RRF   GRPH-0017   9710-SHIFT-ONE-EDGE was declared     *
004465*                              but never coded -- the compact       *
004470*                              step for 9700-DELETE-EDGE-ENTRY was  *
004475*                              silently doing nothing.  Added the   *
004480*                              MOVE, mirroring 9510/9610.           *
004500* 11/03/1998 RRF   Y2K-0093    Widened all date work areas to      *
004600*                              4-digit years ahead of century      *
004700*                              rollover.  (Carried forward from      *
004800*                              the SYSTAB Y2K remediation project.)   *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-3090.
005300 OBJECT-COMPUTER. IBM-3090.
005400 SPECIAL-NAMES.
005500     CLASS DIGIT-CLASS IS '0' THRU '9'.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900******************************************************************
006000* DEFINE LOCAL VARIABLES                                        *
006100******************************************************************
006200 01  WS-FUNCTION-CODES.
006300     05  WS-FUNC-ADD             PIC X(06) VALUE 'ADD   '.
006400     05  WS-FUNC-REMOVE          PIC X(06) VALUE 'REMOVE'.
006450     05  FILLER                  PIC X(01).
006500
006600 01  WS-TODAY                    PIC 9(08) VALUE ZEROES.
006650 01  WS-TODAY-PARTS REDEFINES WS-TODAY.
006660     05  WS-TODAY-YY             PIC 9(04).
006670     05  WS-TODAY-MM             PIC 9(02).
006680     05  WS-TODAY-DD             PIC 9(02).
006700
006800 01  WS-SUBSCRIPTS.
006900     05  WS-I-SUB                PIC S9(04) COMP VALUE ZEROES.
007000     05  WS-J-SUB                PIC S9(04) COMP VALUE ZEROES.
007100     05  WS-SORT-SUB             PIC S9(04) COMP VALUE ZEROES.
007200     05  WS-COMPARE-SUB          PIC S9(04) COMP VALUE ZEROES.
007250     05  FILLER                  PIC X(01).
007300
007400 01  WS-SWAP-TAG                 PIC X(32) VALUE SPACES.
007500 77  WS-KEY-BUILD-SUB            PIC S9(04) COMP VALUE ZEROES.
007600
007700 01  WS-PAIR-TAG-LOW             PIC X(32) VALUE SPACES.
007800 01  WS-PAIR-TAG-HIGH            PIC X(32) VALUE SPACES.
007900 01  WS-PAIR-KEY.
008000     05  WS-PAIR-KEY-LOW         PIC X(32) VALUE SPACES.
008100     05  WS-PAIR-KEY-SEP         PIC X(01) VALUE '|'.
008200     05  WS-PAIR-KEY-HIGH        PIC X(32) VALUE SPACES.
008300
008400 01  WS-SWITCHES.
008500     05  WS-TAGSET-FOUND-SW      PIC X VALUE 'N'.
008600         88  WS-TAGSET-FOUND         VALUE 'Y'.
008700     05  WS-NODE-FOUND-SW        PIC X VALUE 'N'.
008800         88  WS-NODE-FOUND           VALUE 'Y'.
008900     05  WS-EDGE-FOUND-SW        PIC X VALUE 'N'.
009000         88  WS-EDGE-FOUND           VALUE 'Y'.
009050     05  FILLER                  PIC X(01).
009100
009200 77  WS-FOUND-SUB                PIC S9(08) COMP VALUE ZEROES.
009300
009400 LINKAGE SECTION.
009500 01  LK-FUNCTION-CODE            PIC X(06).
009600 01  LK-HASHTAG-SET.
009700     05  LK-TAG-COUNT            PIC S9(04) COMP.
009800     05  LK-SORTED-TAG OCCURS 20 TIMES
009900                       INDEXED BY LK-TAG-IDX.
010000         10  LK-SORTED-TAG-TEXT  PIC X(32).
010100     05  LK-SET-KEY-TEXT         PIC X(660).
010200     05  FILLER                  PIC X(16).
010300
010400 01  LK-NODE-COUNT-WS            PIC S9(08) COMP.
010500 01  LK-NODE-TABLE.
010600     05  LK-NODE-ENTRY OCCURS 0 TO 2000 TIMES
010700                       DEPENDING ON LK-NODE-COUNT-WS
010800                       INDEXED BY LK-NODE-IDX.
010900         10  LK-NODE-TAG         PIC X(32).
011000         10  LK-NODE-CNT         PIC S9(09) COMP.
011100         10  LK-NODE-STAMP       PIC 9(08).
011200         10  FILLER              PIC X(08).
011300
011400 01  LK-EDGE-COUNT-WS            PIC S9(08) COMP.
011500 01  LK-EDGE-TABLE.
011600     05  LK-EDGE-ENTRY OCCURS 0 TO 4000 TIMES
011700                       DEPENDING ON LK-EDGE-COUNT-WS
011800                       INDEXED BY LK-EDGE-IDX.
011900         10  LK-EDGE-KEY         PIC X(65).
012000         10  LK-EDGE-KEY-GRP REDEFINES LK-EDGE-KEY.
012100             15  LK-EDGE-TAG-1   PIC X(32).
012200             15  LK-EDGE-SEP     PIC X(01).
012300             15  LK-EDGE-TAG-2   PIC X(32).
012400         10  LK-EDGE-CNT         PIC S9(09) COMP.
012500         10  LK-EDGE-STAMP       PIC 9(08).
012600         10  FILLER              PIC X(08).
012700
012800 01  LK-TAGSET-COUNT-WS          PIC S9(08) COMP.
012900 01  LK-TAGSET-TABLE.
013000     05  LK-TAGSET-ENTRY OCCURS 0 TO 2000 TIMES
013100                         DEPENDING ON LK-TAGSET-COUNT-WS
013200                         INDEXED BY LK-TAGSET-IDX.
013300         10  LK-TAGSET-KEY       PIC X(660).
013400         10  LK-TAGSET-CNT       PIC S9(09) COMP.
013500         10  FILLER              PIC X(08).
013600
013700 01  LK-GRAPH-TOTALS.
013800     05  LK-TOTAL-NODES          PIC S9(09) COMP.
013900     05  LK-TOTAL-EDGES          PIC S9(09) COMP.
014000     05  LK-AVG-DEGREE           PIC S9(05)V9(03) COMP-3.
014100     05  LK-AVG-DEGREE-EDIT      PIC 9(05).9(03).
014200     05  LK-RUN-DATE             PIC 9(08).
014300     05  LK-RUN-DATE-PARTS REDEFINES LK-RUN-DATE.
014400         10  LK-RUN-DATE-YY      PIC 9(04).
014500         10  LK-RUN-DATE-MM      PIC 9(02).
014600         10  LK-RUN-DATE-DD      PIC 9(02).
014700     05  FILLER                  PIC X(16).
014800
014900 01  LK-REMOVE-FOUND-SW          PIC X.
015000
015100 PROCEDURE DIVISION USING LK-FUNCTION-CODE LK-HASHTAG-SET
015200     LK-NODE-COUNT-WS LK-NODE-TABLE
015300     LK-EDGE-COUNT-WS LK-EDGE-TABLE
015400     LK-TAGSET-COUNT-WS LK-TAGSET-TABLE
015500     LK-GRAPH-TOTALS LK-REMOVE-FOUND-SW.
015600
015700******************************************************************
015800* Main process.  ADD always succeeds; REMOVE reports back via     *
015900* LK-REMOVE-FOUND-SW whether the exact set was on file to remove. *
016000******************************************************************
016100 0000-MAIN-ROUTINE.
016200     MOVE 'Y'                    TO LK-REMOVE-FOUND-SW.
016300     PERFORM 1000-SORT-TAGS       THRU 1000-EXIT.
016400     PERFORM 1500-BUILD-SET-KEY   THRU 1500-EXIT.
016500
016600     IF  LK-FUNCTION-CODE = WS-FUNC-ADD
016700         PERFORM 2000-ADD-TAGSET  THRU 2000-EXIT
016800         PERFORM 3000-ADD-NODES   THRU 3000-EXIT
016900         PERFORM 4000-ADD-EDGES   THRU 4000-EXIT
017000     ELSE
017100     IF  LK-FUNCTION-CODE = WS-FUNC-REMOVE
017200         PERFORM 5000-FIND-TAGSET THRU 5000-EXIT
017300         IF  WS-TAGSET-FOUND
017400             PERFORM 6000-REMOVE-TAGSET THRU 6000-EXIT
017500             PERFORM 7000-REMOVE-NODES  THRU 7000-EXIT
017600             PERFORM 8000-REMOVE-EDGES  THRU 8000-EXIT
017700         ELSE
017800             MOVE 'N'            TO LK-REMOVE-FOUND-SW.
017900
018000     GOBACK.
018100
018200******************************************************************
018300* Sort the incoming tag list ascending (a short straight          *
018400* insertion sort -- the set is capped at 20 tags, so this costs   *
018500* nothing worth measuring) so identical hashtag combinations      *
018600* always build the same TAGSET key regardless of input order.     *
018700******************************************************************
018800 1000-SORT-TAGS.
018850     ACCEPT WS-TODAY             FROM DATE YYYYMMDD.
018900     IF  LK-TAG-COUNT < 2
019000         GO TO 1000-EXIT.
019100
019200     PERFORM 1100-SORT-OUTER-PASS THRU 1100-EXIT
019300         VARYING WS-I-SUB FROM 2 BY 1
019400         UNTIL WS-I-SUB > LK-TAG-COUNT.
019500
019600 1000-EXIT.
019700     EXIT.
019800
019900 1100-SORT-OUTER-PASS.
020000     MOVE LK-SORTED-TAG-TEXT(WS-I-SUB) TO WS-SWAP-TAG.
020100     MOVE WS-I-SUB               TO WS-J-SUB.
020200
021000     PERFORM 1110-SHIFT-ONE-SLOT THRU 1110-EXIT
021100         WITH TEST BEFORE
021200         UNTIL WS-J-SUB < 2
021300         OR LK-SORTED-TAG-TEXT(WS-J-SUB - 1) NOT > WS-SWAP-TAG.
021400
021500     MOVE WS-SWAP-TAG            TO LK-SORTED-TAG-TEXT(WS-J-SUB).
021600
021700 1100-EXIT.
021800     EXIT.
021900
022000 1110-SHIFT-ONE-SLOT.
022100     MOVE LK-SORTED-TAG-TEXT(WS-J-SUB - 1)
022200         TO LK-SORTED-TAG-TEXT(WS-J-SUB).
022300     SUBTRACT 1                  FROM WS-J-SUB.
022400
022500 1110-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900* Build LK-SET-KEY-TEXT by joining the sorted tags with '|'.       *
023000******************************************************************
023100 1500-BUILD-SET-KEY.
023200     MOVE SPACES                 TO LK-SET-KEY-TEXT.
023300     MOVE 1                      TO WS-KEY-BUILD-SUB.
023400
023500     PERFORM 1510-APPEND-ONE-TAG THRU 1510-EXIT
023600         VARYING LK-TAG-IDX FROM 1 BY 1
023700         UNTIL LK-TAG-IDX > LK-TAG-COUNT.
023800
023900 1500-EXIT.
024000     EXIT.
024100
024200 1510-APPEND-ONE-TAG.
024300     IF  LK-TAG-IDX > 1
024400         STRING '|' DELIMITED BY SIZE
024450             INTO LK-SET-KEY-TEXT
024500             WITH POINTER WS-KEY-BUILD-SUB.
024600
024700     STRING LK-SORTED-TAG-TEXT(LK-TAG-IDX) DELIMITED BY SPACE
024800         INTO LK-SET-KEY-TEXT
024900         WITH POINTER WS-KEY-BUILD-SUB.
025000
025100 1510-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500* ADD path -- bump (or create) the TAGSET entry for this exact    *
025600* combination.  This is the write-CI half of the old SYSTAB       *
025700* secondary-index maintenance -- create on first reference,       *
025800* increment thereafter.                                           *
025900******************************************************************
026000 2000-ADD-TAGSET.
026100     PERFORM 9100-FIND-TAGSET-ENTRY THRU 9100-EXIT.
026200
026300     IF  WS-TAGSET-FOUND
026400         ADD 1  TO LK-TAGSET-CNT(WS-FOUND-SUB)
026500     ELSE
026600         ADD 1  TO LK-TAGSET-COUNT-WS
026700         MOVE LK-SET-KEY-TEXT TO LK-TAGSET-KEY(LK-TAGSET-COUNT-WS)
026800         MOVE 1 TO LK-TAGSET-CNT(LK-TAGSET-COUNT-WS).
026900
027000 2000-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400* ADD path -- bump (or create) the NODE entry for every tag in    *
027500* the set, bumping LK-TOTAL-NODES only when a new entry is        *
027600* created (first reference).                                      *
027700******************************************************************
027800 3000-ADD-NODES.
027900     PERFORM 3100-ADD-ONE-NODE THRU 3100-EXIT
028000         VARYING LK-TAG-IDX FROM 1 BY 1
028100         UNTIL LK-TAG-IDX > LK-TAG-COUNT.
028200
028300 3000-EXIT.
028400     EXIT.
028500
028600 3100-ADD-ONE-NODE.
028700     PERFORM 9200-FIND-NODE-ENTRY THRU 9200-EXIT.
028800
028900     IF  WS-NODE-FOUND
029000         ADD 1  TO LK-NODE-CNT(WS-FOUND-SUB)
029100     ELSE
029200         ADD 1  TO LK-NODE-COUNT-WS
029300         MOVE LK-SORTED-TAG-TEXT(LK-TAG-IDX)
029400             TO LK-NODE-TAG(LK-NODE-COUNT-WS)
029500         MOVE 1 TO LK-NODE-CNT(LK-NODE-COUNT-WS)
029600         MOVE WS-TODAY TO LK-NODE-STAMP(LK-NODE-COUNT-WS)
029700         ADD 1  TO LK-TOTAL-NODES.
029800
029900 3100-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300* ADD path -- bump (or create) the EDGE entry for every unordered *
030400* pair of tags in the set (I less than J so each pair is visited  *
030500* once), bumping LK-TOTAL-EDGES only on first reference.  A set   *
030600* of one tag has no pairs and this loop simply does nothing.      *
030700******************************************************************
030800 4000-ADD-EDGES.
030900     PERFORM 4100-ADD-PAIRS-FOR-I THRU 4100-EXIT
031000         VARYING WS-I-SUB FROM 1 BY 1
031100         UNTIL WS-I-SUB >= LK-TAG-COUNT.
031200
031300 4000-EXIT.
031400     EXIT.
031500
031600 4100-ADD-PAIRS-FOR-I.
031700     COMPUTE WS-J-SUB = WS-I-SUB + 1.
031800     PERFORM 4110-ADD-ONE-EDGE THRU 4110-EXIT
031900         VARYING WS-J-SUB FROM WS-J-SUB BY 1
032000         UNTIL WS-J-SUB > LK-TAG-COUNT.
032100
032200 4100-EXIT.
032300     EXIT.
032400
032500 4110-ADD-ONE-EDGE.
032600     PERFORM 9300-BUILD-PAIR-KEY  THRU 9300-EXIT.
032700     PERFORM 9400-FIND-EDGE-ENTRY THRU 9400-EXIT.
032800
032900     IF  WS-EDGE-FOUND
033000         ADD 1  TO LK-EDGE-CNT(WS-FOUND-SUB)
033100     ELSE
033200         ADD 1  TO LK-EDGE-COUNT-WS
033300         MOVE WS-PAIR-KEY  TO LK-EDGE-KEY(LK-EDGE-COUNT-WS)
033400         MOVE 1 TO LK-EDGE-CNT(LK-EDGE-COUNT-WS)
033500         MOVE WS-TODAY TO LK-EDGE-STAMP(LK-EDGE-COUNT-WS)
033600         ADD 1  TO LK-TOTAL-EDGES.
033700
033800 4110-EXIT.
033900     EXIT.
034000
034100******************************************************************
034200* REMOVE path -- look up the TAGSET entry for the exact set being *
034300* removed.  REMOVE is only ever applied to a set that was added   *
034400* and not yet fully removed, per the caller's own empty-remove     *
034500* guard, so finding nothing here means the caller's guard let a   *
034600* stale request through and REMOVE reports not-found.             *
034700******************************************************************
034800 5000-FIND-TAGSET.
034900     PERFORM 9100-FIND-TAGSET-ENTRY THRU 9100-EXIT.
035000
035100 5000-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500* REMOVE path -- the exact inverse of 2000-ADD-TAGSET.  Decrement *
035600* the TAGSET entry and delete it outright when its count returns  *
035700* to zero -- this is the delete-CI half of the old SYSTAB         *
035800* secondary-index maintenance.                                    *
035900******************************************************************
036000 6000-REMOVE-TAGSET.
036100     SUBTRACT 1 FROM LK-TAGSET-CNT(WS-FOUND-SUB).
036200     IF  LK-TAGSET-CNT(WS-FOUND-SUB) = ZEROES
036300         PERFORM 9500-DELETE-TAGSET-ENTRY THRU 9500-EXIT.
036400
036500 6000-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900* REMOVE path -- decrement the NODE entry for every tag in the    *
037000* set, deleting the entry (and decrementing LK-TOTAL-NODES) when   *
037100* its count returns to zero.                                       *
037200******************************************************************
037300 7000-REMOVE-NODES.
037400     PERFORM 7100-REMOVE-ONE-NODE THRU 7100-EXIT
037500         VARYING LK-TAG-IDX FROM 1 BY 1
037600         UNTIL LK-TAG-IDX > LK-TAG-COUNT.
037700
037800 7000-EXIT.
037900     EXIT.
038000
038100 7100-REMOVE-ONE-NODE.
038200     PERFORM 9200-FIND-NODE-ENTRY THRU 9200-EXIT.
038300     IF  WS-NODE-FOUND
038400         SUBTRACT 1 FROM LK-NODE-CNT(WS-FOUND-SUB)
038500         IF  LK-NODE-CNT(WS-FOUND-SUB) = ZEROES
038600             PERFORM 9600-DELETE-NODE-ENTRY THRU 9600-EXIT
038700             SUBTRACT 1 FROM LK-TOTAL-NODES.
038800
038900 7100-EXIT.
039000     EXIT.
039100
039200******************************************************************
039300* REMOVE path -- decrement the EDGE entry for every unordered     *
039400* pair of tags in the set, deleting the entry (and decrementing    *
039500* LK-TOTAL-EDGES) when its count returns to zero.                  *
039600******************************************************************
039700 8000-REMOVE-EDGES.
039800     PERFORM 8100-REMOVE-PAIRS-FOR-I THRU 8100-EXIT
039900         VARYING WS-I-SUB FROM 1 BY 1
040000         UNTIL WS-I-SUB >= LK-TAG-COUNT.
040100
040200 8000-EXIT.
040300     EXIT.
040400
040500 8100-REMOVE-PAIRS-FOR-I.
040600     COMPUTE WS-J-SUB = WS-I-SUB + 1.
040700     PERFORM 8110-REMOVE-ONE-EDGE THRU 8110-EXIT
040800         VARYING WS-J-SUB FROM WS-J-SUB BY 1
040900         UNTIL WS-J-SUB > LK-TAG-COUNT.
041000
041100 8100-EXIT.
041200     EXIT.
041300
041400 8110-REMOVE-ONE-EDGE.
041500     PERFORM 9300-BUILD-PAIR-KEY  THRU 9300-EXIT.
041600     PERFORM 9400-FIND-EDGE-ENTRY THRU 9400-EXIT.
041700     IF  WS-EDGE-FOUND
041800         SUBTRACT 1 FROM LK-EDGE-CNT(WS-FOUND-SUB)
041900         IF  LK-EDGE-CNT(WS-FOUND-SUB) = ZEROES
042000             PERFORM 9700-DELETE-EDGE-ENTRY THRU 9700-EXIT
042100             SUBTRACT 1 FROM LK-TOTAL-EDGES.
042200
042300 8110-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700* Locate the TAGSET entry matching LK-SET-KEY-TEXT, if any.       *
042800******************************************************************
042900 9100-FIND-TAGSET-ENTRY.
043000     MOVE 'N'                    TO WS-TAGSET-FOUND-SW.
043100     MOVE ZEROES                 TO WS-FOUND-SUB.
043200
043300     PERFORM 9110-COMPARE-ONE-TAGSET THRU 9110-EXIT
043400         VARYING LK-TAGSET-IDX FROM 1 BY 1
043500         UNTIL LK-TAGSET-IDX > LK-TAGSET-COUNT-WS
043600         OR WS-TAGSET-FOUND.
043700
043800 9100-EXIT.
043900     EXIT.
044000
044100 9110-COMPARE-ONE-TAGSET.
044200     IF  LK-TAGSET-KEY(LK-TAGSET-IDX) = LK-SET-KEY-TEXT
044300         SET WS-TAGSET-FOUND     TO TRUE
044400         SET WS-FOUND-SUB        TO LK-TAGSET-IDX.
044500
044600 9110-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000* Locate the NODE entry for LK-SORTED-TAG-TEXT(LK-TAG-IDX).       *
045100******************************************************************
045200 9200-FIND-NODE-ENTRY.
045300     MOVE 'N'                    TO WS-NODE-FOUND-SW.
045400     MOVE ZEROES                 TO WS-FOUND-SUB.
045500
045600     PERFORM 9210-COMPARE-ONE-NODE THRU 9210-EXIT
045700         VARYING LK-NODE-IDX FROM 1 BY 1
045800         UNTIL LK-NODE-IDX > LK-NODE-COUNT-WS
045900         OR WS-NODE-FOUND.
046000
046100 9200-EXIT.
046200     EXIT.
046300
046400 9210-COMPARE-ONE-NODE.
046500     IF  LK-NODE-TAG(LK-NODE-IDX) = LK-SORTED-TAG-TEXT(LK-TAG-IDX)
046600         SET WS-NODE-FOUND       TO TRUE
046700         SET WS-FOUND-SUB        TO LK-NODE-IDX.
046800
046900 9210-EXIT.
047000     EXIT.
047100
047200******************************************************************
047300* Build the canonical (min-tag/max-tag) pair key for the tags at  *
047400* WS-I-SUB and WS-J-SUB, so #a,#b and #b,#a always hash to the    *
047500* same EDGE entry and a tag is never paired against itself.        *
047600******************************************************************
047700 9300-BUILD-PAIR-KEY.
047800     IF  LK-SORTED-TAG-TEXT(WS-I-SUB)
047850         NOT > LK-SORTED-TAG-TEXT(WS-J-SUB)
047900         MOVE LK-SORTED-TAG-TEXT(WS-I-SUB) TO WS-PAIR-TAG-LOW
048000         MOVE LK-SORTED-TAG-TEXT(WS-J-SUB) TO WS-PAIR-TAG-HIGH
048100     ELSE
048200         MOVE LK-SORTED-TAG-TEXT(WS-J-SUB) TO WS-PAIR-TAG-LOW
048300         MOVE LK-SORTED-TAG-TEXT(WS-I-SUB) TO WS-PAIR-TAG-HIGH.
048400
048500     MOVE WS-PAIR-TAG-LOW        TO WS-PAIR-KEY-LOW.
048600     MOVE WS-PAIR-TAG-HIGH       TO WS-PAIR-KEY-HIGH.
048700
048800 9300-EXIT.
048900     EXIT.
049100
049200******************************************************************
049300* Locate the EDGE entry matching WS-PAIR-KEY, if any.             *
049400******************************************************************
049500 9400-FIND-EDGE-ENTRY.
049600     MOVE 'N'                    TO WS-EDGE-FOUND-SW.
049700     MOVE ZEROES                 TO WS-FOUND-SUB.
049800
049900     PERFORM 9410-COMPARE-ONE-EDGE THRU 9410-EXIT
050000         VARYING LK-EDGE-IDX FROM 1 BY 1
050100         UNTIL LK-EDGE-IDX > LK-EDGE-COUNT-WS
050200         OR WS-EDGE-FOUND.
050300
050400 9400-EXIT.
050500     EXIT.
050600
050700 9410-COMPARE-ONE-EDGE.
050800     IF  LK-EDGE-KEY(LK-EDGE-IDX) = WS-PAIR-KEY
050900         SET WS-EDGE-FOUND       TO TRUE
051000         SET WS-FOUND-SUB        TO LK-EDGE-IDX.
051100
051200 9410-EXIT.
051300     EXIT.
051400
051500******************************************************************
051600* Delete the TAGSET entry at WS-FOUND-SUB by sliding every        *
051700* entry above it down one slot and shrinking the table.           *
051800******************************************************************
051900 9500-DELETE-TAGSET-ENTRY.
052000     PERFORM 9510-SHIFT-ONE-TAGSET THRU 9510-EXIT
052100         VARYING WS-COMPARE-SUB FROM WS-FOUND-SUB BY 1
052200         UNTIL WS-COMPARE-SUB >= LK-TAGSET-COUNT-WS.
052300     SUBTRACT 1                  FROM LK-TAGSET-COUNT-WS.
052400
052500 9500-EXIT.
052600     EXIT.
052700
052800 9510-SHIFT-ONE-TAGSET.
052900     MOVE LK-TAGSET-ENTRY(WS-COMPARE-SUB + 1)
053000         TO LK-TAGSET-ENTRY(WS-COMPARE-SUB).
053100
053200 9510-EXIT.
053300     EXIT.
053400
053500******************************************************************
053600* Delete the NODE entry at WS-FOUND-SUB by sliding every entry    *
053700* above it down one slot and shrinking the table.                 *
053800******************************************************************
053900 9600-DELETE-NODE-ENTRY.
054000     PERFORM 9610-SHIFT-ONE-NODE THRU 9610-EXIT
054100         VARYING WS-COMPARE-SUB FROM WS-FOUND-SUB BY 1
054200         UNTIL WS-COMPARE-SUB >= LK-NODE-COUNT-WS.
054300     SUBTRACT 1                  FROM LK-NODE-COUNT-WS.
054400
054500 9600-EXIT.
054600     EXIT.
054700
054800 9610-SHIFT-ONE-NODE.
054900     MOVE LK-NODE-ENTRY(WS-COMPARE-SUB + 1)
055000         TO LK-NODE-ENTRY(WS-COMPARE-SUB).
055100
055200 9610-EXIT.
055300     EXIT.
055400
055500******************************************************************
055600* Delete the EDGE entry at WS-FOUND-SUB by sliding every entry    *
055700* above it down one slot and shrinking the table.                 *
055800******************************************************************
055900 9700-DELETE-EDGE-ENTRY.
056000     PERFORM 9710-SHIFT-ONE-EDGE THRU 9710-EXIT
056100         VARYING WS-COMPARE-SUB FROM WS-FOUND-SUB BY 1
056200         UNTIL WS-COMPARE-SUB >= LK-EDGE-COUNT-WS.
056300     SUBTRACT 1                  FROM LK-EDGE-COUNT-WS.
056400
056450 9700-EXIT.
056460     EXIT.
056470
056480 9710-SHIFT-ONE-EDGE.
056490     MOVE LK-EDGE-ENTRY(WS-COMPARE-SUB + 1)
056495         TO LK-EDGE-ENTRY(WS-COMPARE-SUB).
056500
056510 9710-EXIT.
056520     EXIT.
