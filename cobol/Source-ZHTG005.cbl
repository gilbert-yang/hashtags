000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZHTG005.
000300 AUTHOR. DIANE MCHENRY.
000400 INSTALLATION. HOME OFFICE - BATCH SYSTEMS.
000500 DATE-WRITTEN. 08/19/2003.
000600 DATE-COMPILED.
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE HOME OFFICE
000800     BATCH SYSTEMS GROUP.  UNAUTHORIZED USE OR DISCLOSURE OF
000900     THIS PROGRAM IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200* ZHTG005 formats the average-degree report line.  Average       *
001300* degree is (2 * total edges) / total nodes, rounded half-up to  *
001400* NG-AVG-DECIMALS places (3 unless a future request changes it), *
001500* or zero when there are no nodes at all -- the counts-only       *
001600* summary line at the bottom of the nightly run, the same shape  *
001700* as a SYSTAB KEYSONLY response carries a count with no data.     *
001800*                                                                *
001900* This program does no file I/O of its own -- ZHTG001 owns       *
002000* REPORT-FILE and WRITEs the line this program builds.            *
002100*                                                                *
002200* Change Log                                                     *
002300* Date       Init  Ticket      Description                       *
002400* ---------- ----  ----------  ------------------------------    *
002500* 08/19/2003 DMH   GRPH-0014   Original ZHTG005, rebuilt from     *
002600*                              the shop's older SYSTAB             *
002700*                              GET-with-ROWS-and-KEYSONLY browse   *
002750*                              program.                            *
002800* 11/03/1998 DMH   Y2K-0093    Widened all date work areas to     *
002900*                              4-digit years ahead of century     *
003000*                              rollover.  (Carried forward from   *
003100*                              the SYSTAB Y2K remediation project.)*
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-3090.
003600 OBJECT-COMPUTER. IBM-3090.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200******************************************************************
004300* DEFINE LOCAL VARIABLES                                        *
004400******************************************************************
004500 01  WS-AVG-CAPTION              PIC X(16) VALUE
004600     'AVERAGE DEGREE: '.
004650 01  WS-AVG-CAPTION-GRP REDEFINES WS-AVG-CAPTION.
004660     05  WS-AVG-CAPTION-WORD1    PIC X(08).
004670     05  WS-AVG-CAPTION-WORD2    PIC X(08).
004700
004800 LINKAGE SECTION.
004900 01  LK-GRAPH-TOTALS.
005000     05  LK-TOTAL-NODES          PIC S9(09) COMP.
005100     05  LK-TOTAL-EDGES          PIC S9(09) COMP.
005200     05  LK-AVG-DEGREE           PIC S9(05)V9(03) COMP-3.
005300     05  LK-AVG-DEGREE-EDIT      PIC 9(05).9(03).
005400     05  LK-RUN-DATE             PIC 9(08).
005500     05  LK-RUN-DATE-PARTS REDEFINES LK-RUN-DATE.
005600         10  LK-RUN-DATE-YY      PIC 9(04).
005700         10  LK-RUN-DATE-MM      PIC 9(02).
005800         10  LK-RUN-DATE-DD      PIC 9(02).
005900     05  FILLER                  PIC X(16).
006000 01  LK-AVG-WORK.
006100     05  LK-AVG-NUMERATOR        PIC S9(10) COMP.
006200     05  LK-AVG-DECIMALS         PIC S9(04) COMP.
006300 01  LK-REPORT-LINE              PIC X(90).
006350 01  LK-REPORT-LINE-GRP REDEFINES LK-REPORT-LINE.
006360     05  LK-REPORT-LINE-LEFT     PIC X(45).
006370     05  LK-REPORT-LINE-RIGHT    PIC X(45).
006400
006500 PROCEDURE DIVISION USING LK-GRAPH-TOTALS LK-AVG-WORK
006600     LK-REPORT-LINE.
006700
006800******************************************************************
006900* Main process.                                                  *
007000******************************************************************
007100 0000-MAIN-ROUTINE.
007200     PERFORM 1000-COMPUTE-AVERAGE THRU 1000-EXIT.
007300     PERFORM 2000-FORMAT-LINE     THRU 2000-EXIT.
007400     GOBACK.
007500
007600******************************************************************
007700* AVERAGE-DEGREE = ROUND-HALF-UP( (2 * TOTAL-EDGES) / TOTAL-NODES,*
007800* NG-AVG-DECIMALS ), or zero when there are no nodes at all.      *
007900* COMP-3 ROUNDED on the DIVIDE gives the shop-standard half-up    *
008000* rounding without an intrinsic function.                        *
008100******************************************************************
008200 1000-COMPUTE-AVERAGE.
008300     IF  LK-TOTAL-NODES = ZEROES
008400         MOVE ZEROES             TO LK-AVG-DEGREE
008500         GO TO 1000-EXIT.
008600
008700     MULTIPLY 2 BY LK-TOTAL-EDGES GIVING LK-AVG-NUMERATOR.
008800     DIVIDE LK-AVG-NUMERATOR BY LK-TOTAL-NODES
008900         GIVING LK-AVG-DEGREE ROUNDED.
009000
009100 1000-EXIT.
009200     EXIT.
009300
009400******************************************************************
009500* Move the packed average out to its edit picture (never edit a  *
009600* COMP-3 field directly on a report line, per shop standard) and  *
009700* build the report line.                                          *
009800******************************************************************
009900 2000-FORMAT-LINE.
010000     MOVE LK-AVG-DEGREE          TO LK-AVG-DEGREE-EDIT.
010100     MOVE SPACES                 TO LK-REPORT-LINE.
010200     STRING WS-AVG-CAPTION       DELIMITED BY SIZE
010300             LK-AVG-DEGREE-EDIT  DELIMITED BY SIZE
010400         INTO LK-REPORT-LINE.
010500
010600 2000-EXIT.
010700     EXIT.
