000100******************************************************************
000200* Start - ZHTG run-log / bad-record message resources.           *
000300*                                                                *
000400* Shared PROCEDURE DIVISION paragraphs, COPYd verbatim into every *
000500* ZHTG program that has to write a line to the run log.  The     *
000600* including program is responsible for OPENing REPORT-FILE and   *
000700* declaring RL-RECORD, RL-PRINT-LINE, RL-MESSAGE and WS-PGM-ID   *
000750* in its own WORKING-STORAGE/FILE SECTION -- this copybook only  *
000760* supplies the paragraphs.                                       *
000900*                                                                *
001000* Descends from the shop's older SYSMSG.cpy central-error-message *
001100* copy book; the CICS XCTL-to-message-program/WRITEQ-TD idiom is  *
001200* replaced by a WRITE to the batch run log, since a nightly job   *
001300* has no CICS region to hand the message to.                     *
001400*                                                                *
001500* Maintenance history                                            *
001600* ----------- -------- --------------------------------------    *
001700* 1988-11-09  RJF      Original SYSMSG.cpy.                       *
001800* 2003-06-21  RRF      Repurposed as ZHTG run-log copybook per    *
001900*                      request GRPH-0002.                        *
002000* 2003-06-30  RRF      Added 9800-LOG-BAD-LINE for malformed      *
002100*                      tweet-record handling, request GRPH-0007.  *
002200******************************************************************
002300     01  ERR-BAD-LINE-TEXT.
002400         02  FILLER             PIC  X(20) VALUE
002500             'MALFORMED INPUT LINE'.
002600         02  FILLER             PIC  X(01) VALUE SPACES.
002700         02  ERR-BAD-LINE-NBR   PIC 9(08) VALUE ZEROES.
002800         02  FILLER             PIC  X(01) VALUE SPACES.
002900         02  FILLER             PIC  X(08) VALUE 'SKIPPED.'.
003000         02  FILLER             PIC  X(52) VALUE SPACES.
003100
003200     01  ERR-COMPLETE-TEXT.
003300         02  FILLER             PIC  X(20) VALUE
003400             'ZHTG BATCH COMPLETE.'.
003500         02  FILLER             PIC  X(70) VALUE SPACES.
003600
003700* End   - ZHTG run-log / bad-record message resources.
003800
003900******************************************************************
004000* Log one malformed input line (fails to parse) and continue.    *
004100* Malformed lines never contribute to any graph aggregate.        *
004200******************************************************************
004300 9800-LOG-BAD-LINE.
004400     MOVE ERR-BAD-LINE-NBR-WS   TO ERR-BAD-LINE-NBR.
004500     MOVE ERR-BAD-LINE-TEXT     TO RL-MESSAGE.
004600     PERFORM 9900-WRITE-RUNLOG THRU 9900-EXIT.
004700
004800 9800-EXIT.
004900     EXIT.
005000
005100******************************************************************
005200* Write one line to the ZHTG run log, stamped with the system    *
005300* date and time -- the batch equivalent of the shop's older CSSL  *
005400* TD queue write (ASKTIME/FORMATTIME/WRITEQ TD).                 *
005500******************************************************************
005600 9900-WRITE-RUNLOG.
005700     ACCEPT RL-DATE FROM DATE YYYYMMDD.
005800     ACCEPT RL-TIME FROM TIME.
005900     MOVE WS-PGM-ID             TO RL-PROGRAM.
006000     WRITE RL-PRINT-LINE        FROM RL-RECORD.
006100
006200 9900-EXIT.
006300     EXIT.
