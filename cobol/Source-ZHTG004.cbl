000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZHTG004.
000300 AUTHOR. RICH JACKSON.
000400 INSTALLATION. HOME OFFICE - BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/20/2003.
000600 DATE-COMPILED.
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE HOME OFFICE
000800     BATCH SYSTEMS GROUP.  UNAUTHORIZED USE OR DISCLOSURE OF
000900     THIS PROGRAM IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200* ZHTG004 formats the edge-listing report -- one line per edge   *
001300* (co-occurring hashtag pair) in the node/edge tables, up to a   *
001400* row limit supplied by the caller.  This is the batch successor *
001500* to the shop's older SYSTAB ROWS-parameter GET browse -- there,  *
001550* ROWS capped how many table rows a single response returned;    *
001560* here it caps how many edge lines the nightly report prints.    *
001800*                                                                *
001900* No sort and no totals -- edges come back in whatever order     *
002000* they occupy in NG-EDGE-TABLE, exactly mirroring the un-ordered  *
002100* listing behavior of the system this report replaced.           *
002200*                                                                *
002300* This program does no file I/O of its own -- ZHTG001 owns       *
002400* REPORT-FILE and WRITEs the lines this program builds.          *
002500*                                                                *
002600* Change Log                                                     *
002700* Date       Init  Ticket      Description                       *
002800* ---------- ----  ----------  ------------------------------    *
002900* 06/20/2003 RJF   GRPH-0001   Original ZHTG004, rebuilt from     *
003000*                              the shop's older SYSTAB             *
003100*                              GET-with-ROWS browse program.       *
003200* 09/02/2003 DMH   GRPH-0016   Row limit is now caller-supplied   *
003300*                              (was hard-coded to 100).           *
003400* 11/03/1998 RJF   Y2K-0093    Widened all date work areas to     *
003500*                              4-digit years ahead of century     *
003600*                              rollover.  (Carried forward from   *
003700*                              the SYSTAB Y2K remediation project.)*
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-3090.
004200 OBJECT-COMPUTER. IBM-3090.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800******************************************************************
004900* DEFINE LOCAL VARIABLES                                        *
005000******************************************************************
005100 01  WS-EDGE-SUB                 PIC S9(08) COMP VALUE ZEROES.
005200 01  WS-ROWS-BUILT               PIC S9(08) COMP VALUE ZEROES.
005300
005400 01  WS-EDGE-COUNT-EDIT          PIC ZZZ,ZZZ,ZZ9.
005500
005600 LINKAGE SECTION.
005700 01  LK-EDGE-COUNT-WS            PIC S9(08) COMP.
005800 01  LK-EDGE-TABLE.
005900     05  LK-EDGE-ENTRY OCCURS 0 TO 4000 TIMES
006000                       DEPENDING ON LK-EDGE-COUNT-WS
006100                       INDEXED BY LK-EDGE-IDX.
006200         10  LK-EDGE-KEY         PIC X(65).
006300         10  LK-EDGE-KEY-GRP REDEFINES LK-EDGE-KEY.
006400             15  LK-EDGE-TAG-1   PIC X(32).
006500             15  LK-EDGE-SEP     PIC X(01).
006600             15  LK-EDGE-TAG-2   PIC X(32).
006700         10  LK-EDGE-CNT         PIC S9(09) COMP.
006800         10  LK-EDGE-STAMP       PIC 9(08).
006850         10  LK-EDGE-STAMP-PARTS REDEFINES LK-EDGE-STAMP.
006860             15  LK-EDGE-STAMP-YY PIC 9(04).
006870             15  LK-EDGE-STAMP-MM PIC 9(02).
006880             15  LK-EDGE-STAMP-DD PIC 9(02).
006900         10  FILLER              PIC X(08).
007000 01  LK-ROW-LIMIT                PIC S9(08) COMP.
007100 01  LK-LINE-COUNT               PIC S9(08) COMP.
007200 01  LK-REPORT-LINES.
007300     05  LK-REPORT-LINE OCCURS 0 TO 4000 TIMES
007400                        DEPENDING ON LK-LINE-COUNT
007500                        INDEXED BY LK-LINE-IDX.
007600         10  LK-REPORT-LINE-TEXT PIC X(90).
007650         10  LK-REPORT-LINE-GRP REDEFINES LK-REPORT-LINE-TEXT.
007660             15  LK-REPORT-LINE-LEFT  PIC X(45).
007670             15  LK-REPORT-LINE-RIGHT PIC X(45).
007700
007800 PROCEDURE DIVISION USING LK-EDGE-COUNT-WS LK-EDGE-TABLE
007900     LK-ROW-LIMIT LK-LINE-COUNT LK-REPORT-LINES.
008000
008100******************************************************************
008200* Main process.                                                  *
008300******************************************************************
008400 0000-MAIN-ROUTINE.
008500     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
008600     PERFORM 2000-BUILD-EDGE-LINES THRU 2000-EXIT.
008700     GOBACK.
008800
008900 1000-INITIALIZE.
009000     MOVE ZEROES                 TO LK-LINE-COUNT WS-ROWS-BUILT.
009100
009200 1000-EXIT.
009300     EXIT.
009400
009500******************************************************************
009600* Build one formatted line per edge, in table order, stopping at  *
009700* the end of the table or at LK-ROW-LIMIT, whichever comes first. *
009800* An LK-ROW-LIMIT of zero or less is treated as "no rows" -- the  *
009900* loop below then builds nothing, matching a ROWS(0) GET.         *
010000******************************************************************
010100 2000-BUILD-EDGE-LINES.
010200     IF  LK-ROW-LIMIT <= ZEROES
010300     OR  LK-EDGE-COUNT-WS = ZEROES
010400         GO TO 2000-EXIT.
010500
010600     PERFORM 2100-BUILD-ONE-EDGE-LINE THRU 2100-EXIT
010700         VARYING LK-EDGE-IDX FROM 1 BY 1
010800         UNTIL LK-EDGE-IDX > LK-EDGE-COUNT-WS
010900         OR WS-ROWS-BUILT >= LK-ROW-LIMIT.
011000
011100 2000-EXIT.
011200     EXIT.
011300
011400******************************************************************
011500* Format one edge as "<tag1>|<tag2> -> <count>" and append it to  *
011600* the LK-REPORT-LINES table the caller will WRITE.                *
011700******************************************************************
011800 2100-BUILD-ONE-EDGE-LINE.
011900     ADD 1                       TO WS-ROWS-BUILT.
012000     MOVE WS-ROWS-BUILT          TO LK-LINE-COUNT.
012100     MOVE LK-EDGE-CNT(LK-EDGE-IDX) TO WS-EDGE-COUNT-EDIT.
012200
012300     STRING LK-EDGE-TAG-1(LK-EDGE-IDX)  DELIMITED BY SPACE
012400             '|'                        DELIMITED BY SIZE
012500             LK-EDGE-TAG-2(LK-EDGE-IDX) DELIMITED BY SPACE
012600             ' -> '                     DELIMITED BY SIZE
012700             WS-EDGE-COUNT-EDIT         DELIMITED BY SIZE
012800         INTO LK-REPORT-LINE-TEXT(LK-LINE-COUNT).
012900
013000 2100-EXIT.
013100     EXIT.
