000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZHTG002.
000300 AUTHOR. RICH JACKSON.
000400 INSTALLATION. HOME OFFICE - BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/16/2003.
000600 DATE-COMPILED.
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE HOME OFFICE
000800     BATCH SYSTEMS GROUP.  UNAUTHORIZED USE OR DISCLOSURE OF
000900     THIS PROGRAM IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200* ZHTG002 is CALLed by ZHTG001 once per tweet record to extract  *
001300* that tweet's hashtag set out of the raw JSON text line.  Only  *
001400* the top-level entities.hashtags[].text array is scanned; any   *
001500* quoted_status sub-object (a retweet's quoted tweet) is skipped *
001600* in its entirety so its hashtags never count toward the graph.  *
001700*                                                                *
001800* Extracted tags are folded to lower case, blank/empty tags are  *
001900* discarded, and duplicate tags within one tweet are collapsed   *
002000* to a single occurrence before being handed back to the caller  *
002100* as an unsorted NG-HASHTAG-SET (ZHTG006 does the sort/key-build *
002200* when the set is applied to the graph).                        *
002300*                                                                *
002400* A line this scan cannot make sense of (no entities object, an  *
002500* unterminated string, etc.) is reported back via BAD-LINE-SW so *
002600* the caller can log and skip it -- it never reaches the graph.  *
002700*                                                                *
002800* Change Log                                                     *
002900* Date       Init  Ticket      Description                       *
003000* ---------- ----  ----------  ------------------------------    *
003100* 06/16/2003 RJF   GRPH-0001   Original ZHTG002, rebuilt from     *
003200*                              the shop's older SYSTAB GET         *
003300*                              key-scan program.                  *
003400* 06/30/2003 RRF   GRPH-0007   Added malformed-line detection     *
003500*                              and BAD-LINE-SW return.            *
003600* 07/11/2003 RJF   GRPH-0009   Added quoted_status skip so a      *
003700*                              quoted tweet's own hashtags are    *
003800*                              not double counted.                *
003850* 09/22/2003 RJF   GRPH-0014   WS-LINE-LEN was tallying chars      *
003852*                              before the FIRST space anywhere in  *
003854*                              the record, not the true content    *
003856*                              length -- every timestamp and any   *
003858*                              non-compact JSON has embedded       *
003860*                              spaces, so good lines were coming   *
003862*                              up short and getting flagged BAD.   *
003864*                              Replaced with a backward scan for   *
003866*                              the last non-blank byte (1050/1060).*
003870* 09/22/2003 RJF   GRPH-0015   2300-BLANK-SPAN was subtracting 17  *
003872*                              from WS-QUOTED-START to recover the *
003874*                              1-based start of the "quoted_status"*
003876*                              key -- off by one, since the ADD 17 *
003878*                              already carries the +1.  Changed to *
003880*                              SUBTRACT 16.  Old code could pass a  *
003882*                              zero start to a reference           *
003884*                              modification when the key opened    *
003886*                              the record.                         *
003900* 11/03/1998 RJF   Y2K-0093    Widened all date work areas to     *
004000*                              4-digit years ahead of century     *
004100*                              rollover.  (Carried forward from   *
004200*                              the SYSTAB Y2K remediation project.)*
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-3090.
004700 OBJECT-COMPUTER. IBM-3090.
004800 SPECIAL-NAMES.
004900     CLASS LOWER-ALPHA-CLASS IS 'a' THRU 'z'
005000     CLASS UPPER-ALPHA-CLASS IS 'A' THRU 'Z'.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400******************************************************************
005500* DEFINE LOCAL VARIABLES                                        *
005600******************************************************************
005700 01  WS-SCAN-POINTERS.
005800     05  WS-LINE-LEN             PIC S9(08) COMP VALUE ZEROES.
005900     05  WS-QUOTED-START         PIC S9(08) COMP VALUE ZEROES.
006000     05  WS-QUOTED-END           PIC S9(08) COMP VALUE ZEROES.
006100     05  WS-BLANK-START           PIC S9(08) COMP VALUE ZEROES.
006200     05  WS-BLANK-LEN            PIC S9(08) COMP VALUE ZEROES.
006300     05  WS-HASH-KEY-POS         PIC S9(08) COMP VALUE ZEROES.
006400     05  WS-ARRAY-START          PIC S9(08) COMP VALUE ZEROES.
006500     05  WS-ARRAY-END            PIC S9(08) COMP VALUE ZEROES.
006600     05  WS-TEXT-KEY-POS         PIC S9(08) COMP VALUE ZEROES.
006700     05  WS-VALUE-START          PIC S9(08) COMP VALUE ZEROES.
006800     05  WS-VALUE-END            PIC S9(08) COMP VALUE ZEROES.
006900     05  WS-DEPTH                PIC S9(04) COMP VALUE ZEROES.
006950     05  FILLER                  PIC X(01).
007000
007100 01  WS-SEARCH-KEYS.
007200     05  WS-KEY-QUOTED-STATUS    PIC X(16) VALUE '"quoted_status":'.
007300     05  WS-KEY-ENTITIES         PIC X(11) VALUE '"entities":'.
007400     05  WS-KEY-HASHTAGS         PIC X(11) VALUE '"hashtags":'.
007450     05  FILLER                  PIC X(01).
007460 01  WS-SEARCH-KEYS-GRP REDEFINES WS-SEARCH-KEYS PIC X(39).
007500
007600 01  WS-CANDIDATE-TAG            PIC X(32) VALUE SPACES.
007700 77  WS-CANDIDATE-LEN            PIC S9(04) COMP VALUE ZEROES.
007800 77  WS-SUB-CHAR                 PIC X(01) VALUE SPACES.
007900
008000 01  WS-SWITCHES.
008100     05  WS-PARSE-OK-SW          PIC X VALUE 'Y'.
008200         88  WS-PARSE-OK             VALUE 'Y'.
008300         88  WS-PARSE-BAD            VALUE 'N'.
008400     05  WS-MORE-TAGS-SW         PIC X VALUE 'Y'.
008500         88  WS-MORE-TAGS            VALUE 'Y'.
008600         88  WS-NO-MORE-TAGS         VALUE 'N'.
008700     05  WS-DUP-FOUND-SW         PIC X VALUE 'N'.
008800         88  WS-DUP-FOUND            VALUE 'Y'.
008850     05  FILLER                  PIC X(01).
008870 01  WS-SWITCHES-GRP REDEFINES WS-SWITCHES.
008880     05  WS-SWITCHES-ALL         PIC X(04).
008900
009000 01  WS-WORK-LINE                PIC X(4000) VALUE SPACES.
009100 01  WS-WORK-LINE-GRP REDEFINES WS-WORK-LINE.
009200     05  WS-WORK-CHAR OCCURS 4000 TIMES
009300                      INDEXED BY WS-CHAR-IDX
009400                      PIC X(01).
009500
009600 LINKAGE SECTION.
009700 01  LK-RAW-LINE                 PIC X(4000).
009800 01  LK-HASHTAG-SET.
009900     05  LK-TAG-COUNT            PIC S9(04) COMP.
010000     05  LK-SORTED-TAG OCCURS 20 TIMES
010100                       INDEXED BY LK-TAG-IDX.
010200         10  LK-SORTED-TAG-TEXT  PIC X(32).
010300     05  LK-SET-KEY-TEXT         PIC X(660).
010400     05  FILLER                  PIC X(16).
010500 01  LK-BAD-LINE-SW              PIC X.
010600
010700 PROCEDURE DIVISION USING LK-RAW-LINE LK-HASHTAG-SET
010800     LK-BAD-LINE-SW.
010900
011000******************************************************************
011100* Main process.                                                  *
011200******************************************************************
011300 0000-MAIN-ROUTINE.
011400     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
011500     PERFORM 2000-BLANK-QUOTED-PART  THRU 2000-EXIT.
011600     PERFORM 3000-LOCATE-HASHTAGS    THRU 3000-EXIT.
011700
011800     IF  WS-PARSE-OK
011900         PERFORM 4000-EXTRACT-TAGS   THRU 4000-EXIT
012000         MOVE 'N'                TO LK-BAD-LINE-SW
012100     ELSE
012200         MOVE 'Y'                TO LK-BAD-LINE-SW.
012300
012400     GOBACK.
012500
012600******************************************************************
012700* Copy the caller's line into working storage (the caller's copy *
012800* of TW-RAW-LINE is never altered) and clear the returned set.    *
012900******************************************************************
013000 1000-INITIALIZE.
013100     MOVE LK-RAW-LINE            TO WS-WORK-LINE.
013200     MOVE 'Y'                    TO WS-PARSE-OK-SW.
013300     MOVE ZEROES                 TO LK-TAG-COUNT.
013400     MOVE SPACES                 TO LK-SET-KEY-TEXT.
013500
013550     PERFORM 1050-FIND-LINE-LENGTH THRU 1050-EXIT.
014000
014100 1000-EXIT.
014200     EXIT.
014250
014260******************************************************************
014270* WS-LINE-LEN is the position of the last non-space character in *
014280* the working copy, found by scanning backward from the end of   *
014290* the 4000-byte record.  Real tweet JSON is full of embedded      *
014300* spaces -- in "created_at" timestamps, after a ':' or ',' in     *
014310* non-compact JSON, in the tweet text itself -- so the position   *
014320* of the *first* space in the record is not a usable content      *
014330* length; only a right-to-left scan for the last non-blank byte   *
014340* correctly finds where the true JSON content ends and the file   *
014350* record's trailing pad begins.                                   *
014360******************************************************************
014370 1050-FIND-LINE-LENGTH.
014380     SET WS-CHAR-IDX             TO LENGTH OF WS-WORK-LINE.
014390     MOVE ZEROES                 TO WS-LINE-LEN.
014392
014394     PERFORM 1060-TEST-ONE-TRAILING-CHAR THRU 1060-EXIT
014396         WITH TEST BEFORE
014398         UNTIL WS-LINE-LEN > ZEROES
014399         OR WS-CHAR-IDX < 1.
014400
014402 1050-EXIT.
014404     EXIT.
014406
014408 1060-TEST-ONE-TRAILING-CHAR.
014410     IF  WS-WORK-CHAR(WS-CHAR-IDX) NOT = SPACE
014412         MOVE WS-CHAR-IDX        TO WS-LINE-LEN
014414     ELSE
014416         SET WS-CHAR-IDX DOWN BY 1.
014418
014420 1060-EXIT.
014422     EXIT.
014424
014426******************************************************************
014500* A quoted_status sub-object is a nested JSON object -- find its  *
014600* opening brace and its matching closing brace (tracking brace    *
014700* depth so a nested object inside quoted_status does not fool the *
014800* scan) and blank the whole span out of the working copy so the   *
014900* hashtag scan below never sees it.  A tweet with no quoted       *
015000* status leaves the working copy untouched.                       *
015100******************************************************************
015200 2000-BLANK-QUOTED-PART.
015300     MOVE ZEROES                 TO WS-QUOTED-START WS-QUOTED-END.
015400     INSPECT WS-WORK-LINE TALLYING WS-QUOTED-START
015500         FOR CHARACTERS BEFORE WS-KEY-QUOTED-STATUS.
015600     IF  WS-QUOTED-START >= WS-LINE-LEN
015700         GO TO 2000-EXIT.
015800
015900     ADD 17 TO WS-QUOTED-START.
016000     MOVE ZEROES                 TO WS-DEPTH.
016100     SET WS-CHAR-IDX             TO WS-QUOTED-START.
016200
016300     PERFORM 2100-FIND-OPEN-BRACE THRU 2100-EXIT
016400         UNTIL WS-DEPTH > ZEROES
016500         OR WS-CHAR-IDX > WS-LINE-LEN.
016600
016700     IF  WS-CHAR-IDX NOT > WS-LINE-LEN
016800         PERFORM 2200-FIND-CLOSE-BRACE THRU 2200-EXIT
017000             UNTIL WS-DEPTH = ZEROES
017100             OR WS-CHAR-IDX > WS-LINE-LEN
017200         MOVE WS-CHAR-IDX        TO WS-QUOTED-END
017300         PERFORM 2300-BLANK-SPAN THRU 2300-EXIT.
017400
017500 2000-EXIT.
017600     EXIT.
017700
017800 2100-FIND-OPEN-BRACE.
017900     IF  WS-WORK-CHAR(WS-CHAR-IDX) = '{'
018000         ADD 1                   TO WS-DEPTH.
018100     SET WS-CHAR-IDX UP BY 1.
018200
018300 2100-EXIT.
018400     EXIT.
018500
018600 2200-FIND-CLOSE-BRACE.
018700     IF  WS-WORK-CHAR(WS-CHAR-IDX) = '{'
018800         ADD 1                   TO WS-DEPTH
018900     ELSE
019000         IF  WS-WORK-CHAR(WS-CHAR-IDX) = '}'
019100             SUBTRACT 1 FROM WS-DEPTH.
019200     SET WS-CHAR-IDX UP BY 1.
019300
019400 2200-EXIT.
019500     EXIT.
019600
019700******************************************************************
019800* Blank the located quoted_status span, including its opening     *
019900* "quoted_status": key, out of the working copy.                  *
020000******************************************************************
020100 2300-BLANK-SPAN.
020200     MOVE WS-QUOTED-START        TO WS-BLANK-START.
020300     SUBTRACT 16 FROM WS-BLANK-START.
020400     COMPUTE WS-BLANK-LEN = WS-QUOTED-END - WS-BLANK-START + 1.
020500     IF  WS-BLANK-LEN > ZEROES
020600         MOVE SPACES
020700             TO WS-WORK-LINE(WS-BLANK-START:WS-BLANK-LEN).
020800
020900 2300-EXIT.
021000     EXIT.
021100
021200******************************************************************
021300* Find the entities.hashtags array; if either key is missing the  *
021400* record has no hashtags -- that is not malformed, it is simply   *
021500* an empty set -- but a raw line with no entities object at all   *
021600* is treated as malformed input.                                  *
021700******************************************************************
021800 3000-LOCATE-HASHTAGS.
021900     MOVE ZEROES                 TO WS-HASH-KEY-POS.
022000     INSPECT WS-WORK-LINE TALLYING WS-HASH-KEY-POS
022100         FOR CHARACTERS BEFORE WS-KEY-ENTITIES.
022200     IF  WS-HASH-KEY-POS >= WS-LINE-LEN
022300         SET WS-PARSE-BAD        TO TRUE
022400         GO TO 3000-EXIT.
022500
022600     MOVE ZEROES                 TO WS-HASH-KEY-POS.
022700     INSPECT WS-WORK-LINE TALLYING WS-HASH-KEY-POS
022800         FOR CHARACTERS BEFORE WS-KEY-HASHTAGS.
022900     IF  WS-HASH-KEY-POS >= WS-LINE-LEN
023000         MOVE ZEROES             TO WS-ARRAY-START WS-ARRAY-END
023100         GO TO 3000-EXIT.
023200
023300     ADD 12 TO WS-HASH-KEY-POS   GIVING WS-ARRAY-START.
023400     MOVE WS-ARRAY-START         TO WS-ARRAY-END.
023500     SET WS-CHAR-IDX             TO WS-ARRAY-START.
023600
023700     PERFORM 3100-FIND-ARRAY-END THRU 3100-EXIT
023800         UNTIL WS-WORK-CHAR(WS-CHAR-IDX) = ']'
023900         OR WS-CHAR-IDX > WS-LINE-LEN.
024000     MOVE WS-CHAR-IDX            TO WS-ARRAY-END.
024100
024200 3000-EXIT.
024300     EXIT.
024400
024500 3100-FIND-ARRAY-END.
024600     SET WS-CHAR-IDX UP BY 1.
024700
024800 3100-EXIT.
024900     EXIT.
025000
025100******************************************************************
025200* Walk the hashtags array (if any) pulling out each "text" value, *
025300* lower-casing it, and adding it to the returned set unless it is *
025400* blank or already present.  When WS-ARRAY-START is zero the      *
025500* tweet simply has no hashtags -- the loop below never executes   *
025600* and an empty set is correctly returned.                         *
025700******************************************************************
025800 4000-EXTRACT-TAGS.
025900     IF  WS-ARRAY-START = ZEROES
026000         GO TO 4000-EXIT.
026100
026200     MOVE WS-ARRAY-START         TO WS-TEXT-KEY-POS.
026300     SET WS-MORE-TAGS            TO TRUE.
026400
026500     PERFORM 4100-EXTRACT-ONE-TAG THRU 4100-EXIT
026600         WITH TEST BEFORE
026700         UNTIL WS-NO-MORE-TAGS.
026800
026900 4000-EXIT.
027000     EXIT.
027100
027200******************************************************************
027300* Locate the next "text" key at or after WS-TEXT-KEY-POS and,     *
027400* while it is still inside the hashtags array, pull its value out *
027500* between the surrounding quotes.                                 *
027600******************************************************************
027700 4100-EXTRACT-ONE-TAG.
027800     SET WS-CHAR-IDX             TO WS-TEXT-KEY-POS.
027900     PERFORM 4110-SCAN-FOR-TEXT-KEY THRU 4110-EXIT
028000         UNTIL WS-CHAR-IDX > WS-ARRAY-END
028100         OR WS-SUB-CHAR = '"'.
028200
028300     IF  WS-CHAR-IDX > WS-ARRAY-END
028400         SET WS-NO-MORE-TAGS     TO TRUE
028500         GO TO 4100-EXIT.
028600
028700     MOVE WS-CHAR-IDX            TO WS-VALUE-START.
028800     ADD 1                       TO WS-VALUE-START.
028900     SET WS-CHAR-IDX             TO WS-VALUE-START.
029000
029100     PERFORM 4120-SCAN-FOR-CLOSE-QUOTE THRU 4120-EXIT
029200         UNTIL WS-WORK-CHAR(WS-CHAR-IDX) = '"'
029300         OR WS-CHAR-IDX > WS-ARRAY-END.
029400     MOVE WS-CHAR-IDX            TO WS-VALUE-END.
029500
029600     PERFORM 4200-SAVE-CANDIDATE-TAG THRU 4200-EXIT.
029700     MOVE WS-VALUE-END           TO WS-TEXT-KEY-POS.
029800     ADD 1                       TO WS-TEXT-KEY-POS.
029900
030000 4100-EXIT.
030100     EXIT.
030200
030300 4110-SCAN-FOR-TEXT-KEY.
030400     MOVE WS-WORK-CHAR(WS-CHAR-IDX) TO WS-SUB-CHAR.
030500     SET WS-CHAR-IDX UP BY 1.
030600
030700 4110-EXIT.
030800     EXIT.
030900
031000 4120-SCAN-FOR-CLOSE-QUOTE.
031100     SET WS-CHAR-IDX UP BY 1.
031200
031300 4120-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700* Fold the candidate tag to lower case, discard it if blank, else *
031800* add it to LK-HASHTAG-SET unless a tag with the same text is     *
031900* already present in this tweet's set (per-tweet dedup).          *
032000******************************************************************
032100 4200-SAVE-CANDIDATE-TAG.
032200     MOVE SPACES                 TO WS-CANDIDATE-TAG.
032300     MOVE WS-VALUE-END           TO WS-CANDIDATE-LEN.
032400     SUBTRACT WS-VALUE-START FROM WS-CANDIDATE-LEN.
032500
032600     IF  WS-CANDIDATE-LEN > ZEROES AND WS-CANDIDATE-LEN <= 32
032700         MOVE WS-WORK-LINE(WS-VALUE-START:WS-CANDIDATE-LEN)
032800             TO WS-CANDIDATE-TAG
032900         INSPECT WS-CANDIDATE-TAG
033000             CONVERTING
033100 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'.
033200
033300     IF  WS-CANDIDATE-TAG NOT = SPACES
033400         AND LK-TAG-COUNT < 20
033500         PERFORM 4300-CHECK-DUPLICATE THRU 4300-EXIT
033600         IF  WS-DUP-FOUND-SW = 'N'
033700             ADD 1               TO LK-TAG-COUNT
033800             MOVE WS-CANDIDATE-TAG
033900                 TO LK-SORTED-TAG-TEXT(LK-TAG-COUNT).
034000
034100 4200-EXIT.
034200     EXIT.
034300
034400******************************************************************
034500* Per-tweet dedup -- linear scan of the tags already collected    *
034600* for this tweet (the set is capped at 20 tags, per hashtag-set   *
034700* record layout, so a linear scan costs nothing worth measuring). *
034800******************************************************************
034900 4300-CHECK-DUPLICATE.
035000     MOVE 'N'                    TO WS-DUP-FOUND-SW.
035100     PERFORM 4310-COMPARE-ONE-TAG THRU 4310-EXIT
035200         VARYING LK-TAG-IDX FROM 1 BY 1
035300         UNTIL LK-TAG-IDX > LK-TAG-COUNT
035400         OR WS-DUP-FOUND.
035500
035600 4300-EXIT.
035700     EXIT.
035800
035900 4310-COMPARE-ONE-TAG.
036000     IF  LK-SORTED-TAG-TEXT(LK-TAG-IDX) = WS-CANDIDATE-TAG
036100         SET WS-DUP-FOUND        TO TRUE.
036200
036300 4310-EXIT.
036400     EXIT.
