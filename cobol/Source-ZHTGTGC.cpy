000100******************************************************************
000200*                                                                *
000300* ZHTG TAGSET / GRAPH TOTALS COPYBOOK.                           *
000400*                                                                *
000500* NG-TAGSET-TABLE holds one entry per exact (order-independent)  *
000600* hashtag combination seen since the last full reset -- this is  *
000700* what lets REMOVE-TWEET tell whether an equal set was added and *
000800* not yet fully removed.  NG-GRAPH-TOTALS is the control-total   *
000900* footer carried on the completion report.                       *
001000*                                                                *
001100* This copybook is COPYd into WORKING-STORAGE of every ZHTG      *
001200* program that maintains or reports graph control totals         *
001300* (ZHTG001, ZHTG004, ZHTG005, ZHTG006).                          *
001400*                                                                *
001500* Maintenance history                                            *
001600* ----------- -------- --------------------------------------    *
001700* 1987-03-02  RJF      Original FFC file-store layout.            *
001800* 2003-06-14  RRF      Repurposed for ZHTG tagset/totals per      *
001900*                      request GRPH-0001.                        *
002000* 2003-08-19  DMH      Added NG-AVG-DEGREE-EDIT for the AVG       *
002100*                      report edit picture, request GRPH-0014.    *
002200******************************************************************
002300     01  NG-TAGSET-MAX           PIC S9(08) COMP VALUE 2000.
002400
002500******************************************************************
002600* TAGSET-RECORD table.                                            *
002700******************************************************************
002800     01  NG-TAGSET-COUNT-WS      PIC S9(08) COMP VALUE ZEROES.
002900     01  NG-TAGSET-TABLE.
003000         05  NG-TAGSET-ENTRY OCCURS 0 TO 2000 TIMES
003100                            DEPENDING ON NG-TAGSET-COUNT-WS
003200                            INDEXED BY NG-TAGSET-IDX.
003300             10  NG-TAGSET-KEY        PIC  X(660) VALUE SPACES.
003400             10  NG-TAGSET-CNT        PIC S9(09) COMP
003500                                      VALUE ZEROES.
003600             10  FILLER               PIC  X(08) VALUE SPACES.
003700
003800******************************************************************
003900* GRAPH-TOTALS -- batch control totals / report footer.           *
004000*                                                                *
004100* NG-AVG-DEGREE is carried as a signed packed working value for   *
004200* the divide/round arithmetic; NG-AVG-DEGREE-EDIT redefines the   *
004300* same bytes are NOT shared -- it is a separate zoned field moved *
004400* from NG-AVG-DEGREE only for display, per the shop's rule that   *
004500* COMP-3 fields are never edited directly on a report line.       *
004600******************************************************************
004700     01  NG-GRAPH-TOTALS.
004800         05  NG-TOTAL-NODES       PIC S9(09) COMP VALUE ZEROES.
004900         05  NG-TOTAL-EDGES       PIC S9(09) COMP VALUE ZEROES.
005000         05  NG-AVG-DEGREE        PIC S9(05)V9(03) COMP-3
005100                                  VALUE ZEROES.
005200         05  NG-AVG-DEGREE-EDIT   PIC  9(05).9(03).
005300         05  NG-RUN-DATE          PIC 9(08) VALUE ZEROES.
005400         05  NG-RUN-DATE-PARTS REDEFINES NG-RUN-DATE.
005500             10  NG-RUN-DATE-YY   PIC 9(04).
005600             10  NG-RUN-DATE-MM   PIC 9(02).
005700             10  NG-RUN-DATE-DD   PIC 9(02).
005800         05  FILLER               PIC  X(16) VALUE SPACES.
005900
006000******************************************************************
006100* Numerator/denominator work fields for the average-degree        *
006200* divide -- kept separate from NG-GRAPH-TOTALS so a report        *
006300* program can COPY this book without disturbing the totals it     *
006400* is reading.                                                     *
006500******************************************************************
006600     01  NG-AVG-WORK.
006700         05  NG-AVG-NUMERATOR     PIC S9(10) COMP VALUE ZEROES.
006800         05  NG-AVG-DECIMALS      PIC S9(04) COMP VALUE 3.
