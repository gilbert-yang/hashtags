000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZHTG001.
000300 AUTHOR. RANDY FRERKING.
000400 INSTALLATION. HOME OFFICE - BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/14/2003.
000600 DATE-COMPILED.
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE HOME OFFICE
000800     BATCH SYSTEMS GROUP.  UNAUTHORIZED USE OR DISCLOSURE OF
000900     THIS PROGRAM IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200* ZHTG - Hashtag Graph batch analyzer.                           *
001300*                                                                *
001400* ZHTG001 is the batch driver for the nightly Hashtag Graph run. *
001500* It opens the tweet input file and, for each input line, calls  *
001600* ZHTG002 to extract that tweet's hashtag set and ZHTG006 to     *
001700* apply it (ADD) to the in-memory node/edge/tagset tables.  It   *
001800* then applies any queued maintenance transactions (operator     *
001900* add/remove requests that used to be typed at a terminal are    *
002000* now queued to ZHTGTXN and applied here in one batch pass) via  *
002100* ZHTG003/ZHTG006, drives the edge-listing report (ZHTG004) and  *
002200* the average-degree report (ZHTG005), and writes the batch      *
002300* completion message and elapsed run time to the run log.        *
002400*                                                                *
002500* The graph exists only in the working storage of this run --    *
002600* there is no persistence between runs and no database.          *
002700*                                                                *
002800* Change Log                                                     *
002900* Date       Init  Ticket      Description                       *
003000* ---------- ----  ----------  ------------------------------    *
003100* 06/14/2003 RRF   GRPH-0001   Original ZHTG001 batch driver,     *
003200*                              rebuilt from the shop's older       *
003300*                              SYSTAB DELETE-range driver.         *
003400* 06/30/2003 RRF   GRPH-0007   Added malformed-line skip/log via  *
003500*                              ZHTGERR 9800-LOG-BAD-LINE.          *
003600* 07/22/2003 DMH   GRPH-0011   Added maintenance transaction      *
003700*                              file pass (batch replacement for   *
003800*                              the old interactive add/remove).   *
003900* 08/19/2003 DMH   GRPH-0014   Added average-degree report call.  *
004000* 09/02/2003 DMH   GRPH-0016   Added optional control card for    *
004100*                              the edge-listing row limit.        *
004200* 11/03/1998 RRF   Y2K-0093    Widened all date work areas to     *
004300*                              4-digit years ahead of century     *
004400*                              rollover.  (Carried forward from   *
004500*                              the SYSTAB Y2K remediation project.)*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3090.
005000 OBJECT-COMPUTER. IBM-3090.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS DIGIT-CLASS IS '0' THRU '9'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TWEETS-FILE ASSIGN TO TWEETIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-TWEETS.
005900     SELECT TRANSACTION-FILE ASSIGN TO ZHTGTXN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-TRANSACTION.
006200     SELECT CONTROL-FILE ASSIGN TO ZHTGCTL
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-CONTROL.
006500     SELECT REPORT-FILE ASSIGN TO ZHTGRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-REPORT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  TWEETS-FILE
007100     RECORDING MODE IS F.
007200 01  TW-RAW-LINE                 PIC X(4000).
007300 FD  TRANSACTION-FILE
007400     RECORDING MODE IS F.
007500 01  TX-RECORD.
007600     05  TX-ACTION-CODE          PIC X(06).
007700         88  TX-ACTION-ADD           VALUE 'ADD   '.
007800         88  TX-ACTION-REMOVE        VALUE 'REMOVE'.
007900     05  FILLER                  PIC X(01).
008000     05  TX-TAG-LIST             PIC X(660).
008100 FD  CONTROL-FILE
008200     RECORDING MODE IS F.
008300 01  CTL-RECORD                  PIC X(80).
008400 FD  REPORT-FILE
008500     RECORDING MODE IS F.
008600 01  RL-PRINT-LINE               PIC X(132).
008700 WORKING-STORAGE SECTION.
008800
008900******************************************************************
009000* Node / edge / tagset / totals tables shared with ZHTG002,       *
009100* ZHTG003, ZHTG004, ZHTG005 and ZHTG006.                          *
009200******************************************************************
009300 COPY ZHTGNEC.
009400 COPY ZHTGTGC.
009500
009600 01  WS-PGM-ID                   PIC X(08) VALUE 'ZHTG001 '.
009700
009800 01  WS-FILE-STATUSES.
009900     05  FS-TWEETS               PIC X(02) VALUE SPACES.
010000     05  FS-TRANSACTION          PIC X(02) VALUE SPACES.
010100     05  FS-CONTROL              PIC X(02) VALUE SPACES.
010200         88  FS-CONTROL-OK           VALUE '00'.
010300     05  FS-REPORT               PIC X(02) VALUE SPACES.
010350 01  WS-FILE-STATUSES-GRP REDEFINES WS-FILE-STATUSES PIC X(08).
010400
010500 01  WS-SWITCHES.
010600     05  TW-EOF-SW               PIC X VALUE 'N'.
010700         88  TW-EOF                  VALUE 'Y'.
010800     05  TX-EOF-SW               PIC X VALUE 'N'.
010900         88  TX-EOF                  VALUE 'Y'.
011000     05  BAD-LINE-SW             PIC X VALUE 'N'.
011100         88  BAD-LINE                VALUE 'Y'.
011200     05  REMOVE-FOUND-SW         PIC X VALUE 'N'.
011300         88  REMOVE-FOUND            VALUE 'Y'.
011400
011500 01  WS-FUNCTION-CODES.
011600     05  FUNC-ADD                PIC X(06) VALUE 'ADD   '.
011700     05  FUNC-REMOVE             PIC X(06) VALUE 'REMOVE'.
011750 01  WS-FUNCTION-CODES-GRP REDEFINES WS-FUNCTION-CODES PIC X(12).
011800
011900 01  WS-COUNTERS.
012000     05  WS-TWEETS-READ          PIC S9(09) COMP VALUE ZEROES.
012100     05  WS-BAD-LINE-COUNT       PIC S9(08) COMP VALUE ZEROES.
012200     05  ERR-BAD-LINE-NBR-WS     PIC S9(08) COMP VALUE ZEROES.
012300     05  WS-TXN-READ             PIC S9(09) COMP VALUE ZEROES.
012400     05  WS-TXN-APPLIED          PIC S9(09) COMP VALUE ZEROES.
012500     05  WS-TXN-NOT-FOUND        PIC S9(09) COMP VALUE ZEROES.
012600
012700 01  WS-EDGE-REPORT-WORK.
012800     05  WS-EDGE-ROW-LIMIT       PIC S9(08) COMP VALUE 100.
012900     05  WS-EDGE-LINE-COUNT      PIC S9(08) COMP VALUE ZEROES.
013000     05  WS-EDGE-LINE-IDX        PIC S9(08) COMP VALUE ZEROES.
013100     05  WS-EDGE-REPORT-LINES.
013200         10  WS-EDGE-LINE OCCURS 0 TO 4000 TIMES
013300                          DEPENDING ON WS-EDGE-LINE-COUNT
013400                          INDEXED BY WS-EDGE-LINE-SUB.
013500             15  WS-EDGE-LINE-TEXT  PIC X(90).
013600 01  WS-AVG-LINE                 PIC X(90).
013700
013800 01  WS-ELAPSED-TIME.
013900     05  WS-START-TIME           PIC 9(08) COMP.
014000     05  WS-END-TIME             PIC 9(08) COMP.
014100     05  WS-ELAPSED-MS           PIC S9(09) COMP VALUE ZEROES.
014200     05  WS-ELAPSED-MS-PARTS REDEFINES WS-ELAPSED-MS.
014300         10  FILLER              PIC X(05).
014400         10  WS-ELAPSED-SECS     PIC S9(04).
014500
014600 01  RL-RECORD.
014700     05  RL-DATE                 PIC 9(08) VALUE ZEROES.
014800     05  FILLER                  PIC X(01) VALUE SPACES.
014900     05  RL-TIME                 PIC 9(08) VALUE ZEROES.
015000     05  FILLER                  PIC X(01) VALUE SPACES.
015100     05  RL-PROGRAM              PIC X(08) VALUE SPACES.
015200     05  FILLER                  PIC X(01) VALUE SPACES.
015300     05  RL-MESSAGE              PIC X(90) VALUE SPACES.
015400     05  FILLER                  PIC X(15) VALUE SPACES.
015500
015600 01  RL-EDGE-CAPTION.
015700     05  FILLER                  PIC X(30) VALUE
015800         'EDGES (CO-OCCURRING HASHTAGS):'.
015900     05  FILLER                  PIC X(102) VALUE SPACES.
016000
016100 01  RL-COMPLETE-LINE.
016200     05  FILLER                  PIC X(20) VALUE
016300         'ZHTG001 RUN COMPLETE'.
016400     05  FILLER                  PIC X(01) VALUE SPACES.
016500     05  RL-TWEETS-READ-ED       PIC ZZZ,ZZZ,ZZ9.
016600     05  FILLER                  PIC X(08) VALUE ' TWEETS.'.
016700     05  FILLER                  PIC X(87) VALUE SPACES.
016800
016900 01  RL-ELAPSED-LINE.
017000     05  FILLER                  PIC X(15) VALUE
017100         'ELAPSED TIME - '.
017200     05  RL-ELAPSED-SECS-ED      PIC ZZZ9.
017300     05  FILLER                  PIC X(09) VALUE ' SECONDS.'.
017400     05  FILLER                  PIC X(95) VALUE SPACES.
017500
017600 PROCEDURE DIVISION.
017700
017800******************************************************************
017900* Main process.                                                  *
018000******************************************************************
018100 0000-MAIN-ROUTINE.
018200     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
018300     PERFORM 2000-INGEST-TWEETS       THRU 2000-EXIT.
018400     PERFORM 3000-APPLY-TRANSACTIONS  THRU 3000-EXIT.
018500     PERFORM 4000-EDGE-LISTING        THRU 4000-EXIT.
018600     PERFORM 5000-AVERAGE-DEGREE      THRU 5000-EXIT.
018700     PERFORM 8000-COMPLETION-REPORT   THRU 8000-EXIT.
018800     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
018900     STOP RUN.
019000
019100******************************************************************
019200* Perform initialization.  The edge-listing row limit is read     *
019300* from an optional control card; when the card is absent or       *
019400* blank the shop-standard default of 100 rows applies.            *
019500******************************************************************
019600 1000-INITIALIZE.
019700     ACCEPT WS-START-TIME FROM TIME.
019800     OPEN INPUT  TWEETS-FILE.
019900     OPEN INPUT  TRANSACTION-FILE.
020000     OPEN OUTPUT REPORT-FILE.
020100
020200     OPEN INPUT  CONTROL-FILE.
020300     IF  FS-CONTROL-OK
020400         READ CONTROL-FILE
020500             NOT AT END
020600                 IF  CTL-RECORD(1:8) NUMERIC
020700                     MOVE CTL-RECORD(1:8) TO WS-EDGE-ROW-LIMIT
020800                 END-IF
020900         END-READ
021000         CLOSE CONTROL-FILE.
021100
021200 1000-EXIT.
021300     EXIT.
021400
021500******************************************************************
021600* Read the tweets file to end-of-file, one JSON record per line, *
021700* extracting and applying each tweet's hashtag set as it is      *
021800* read.  Order of processing across lines does not affect final  *
021900* totals -- this is order-insensitive accumulation.               *
022000******************************************************************
022100 2000-INGEST-TWEETS.
022200     PERFORM 2100-READ-TWEET       THRU 2100-EXIT
022300         WITH TEST AFTER
022400         UNTIL TW-EOF.
022500
022600 2000-EXIT.
022700     EXIT.
022800
022900******************************************************************
023000* Read one tweet record, hand it to ZHTG002 for extraction, and   *
023100* -- unless the line was malformed -- hand the extracted set to   *
023200* ZHTG006 to add to the graph.                                    *
023300******************************************************************
023400 2100-READ-TWEET.
023500     READ TWEETS-FILE
023600         AT END
023700             SET TW-EOF TO TRUE
023800         NOT AT END
023900             ADD 1               TO WS-TWEETS-READ
024000             PERFORM 2200-EXTRACT-HASHTAGS THRU 2200-EXIT
024100     END-READ.
024200
024300 2100-EXIT.
024400     EXIT.
024500
024600******************************************************************
024700* Call the extraction module; log and skip on malformed input.    *
024800******************************************************************
024900 2200-EXTRACT-HASHTAGS.
025000     MOVE 'N'                    TO BAD-LINE-SW.
025100     CALL 'ZHTG002' USING TW-RAW-LINE NG-HASHTAG-SET BAD-LINE-SW.
025200
025300     IF  BAD-LINE
025400         ADD 1                   TO WS-BAD-LINE-COUNT
025500         MOVE WS-TWEETS-READ     TO ERR-BAD-LINE-NBR-WS
025600         PERFORM 9800-LOG-BAD-LINE THRU 9800-EXIT
025700     ELSE
025800         CALL 'ZHTG006' USING FUNC-ADD NG-HASHTAG-SET
025900             NG-NODE-COUNT-WS NG-NODE-TABLE
026000             NG-EDGE-COUNT-WS NG-EDGE-TABLE
026100             NG-TAGSET-COUNT-WS NG-TAGSET-TABLE
026200             NG-GRAPH-TOTALS REMOVE-FOUND-SW.
026300
026400 2200-EXIT.
026500     EXIT.
026600
026700******************************************************************
026800* Apply queued maintenance transactions (add/remove requests      *
026900* that were formerly typed one at a time at an operator prompt)   *
027000* against the graph built by the ingest pass above.               *
027100******************************************************************
027200 3000-APPLY-TRANSACTIONS.
027300     PERFORM 3100-READ-TRANSACTION THRU 3100-EXIT
027400         WITH TEST AFTER
027500         UNTIL TX-EOF.
027600
027700 3000-EXIT.
027800     EXIT.
027900
028000******************************************************************
028100* Read one maintenance transaction and hand its raw tag list to   *
028200* ZHTG003 for normalization, then apply the result to the graph.  *
028300******************************************************************
028400 3100-READ-TRANSACTION.
028500     READ TRANSACTION-FILE
028600         AT END
028700             SET TX-EOF TO TRUE
028800         NOT AT END
028900             ADD 1               TO WS-TXN-READ
029000             PERFORM 3200-NORMALIZE-AND-APPLY THRU 3200-EXIT
029100     END-READ.
029200
029300 3100-EXIT.
029400     EXIT.
029500
029600******************************************************************
029700* Normalize the transaction's tag list and apply it via the      *
029800* engine.  An empty normalized set on a REMOVE is a no-op /       *
029900* not-found -- the engine is not even called in that case.        *
030000******************************************************************
030100 3200-NORMALIZE-AND-APPLY.
030200     CALL 'ZHTG003' USING TX-TAG-LIST NG-HASHTAG-SET.
030300
030400     IF  TX-ACTION-ADD
030500         CALL 'ZHTG006' USING FUNC-ADD NG-HASHTAG-SET
030600             NG-NODE-COUNT-WS NG-NODE-TABLE
030700             NG-EDGE-COUNT-WS NG-EDGE-TABLE
030800             NG-TAGSET-COUNT-WS NG-TAGSET-TABLE
030900             NG-GRAPH-TOTALS REMOVE-FOUND-SW
031000         ADD 1                   TO WS-TXN-APPLIED
031100     ELSE
031200     IF  TX-ACTION-REMOVE
031300         IF  NG-TAG-COUNT OF NG-HASHTAG-SET EQUAL ZEROES
031400             ADD 1               TO WS-TXN-NOT-FOUND
031500         ELSE
031600             CALL 'ZHTG006' USING FUNC-REMOVE NG-HASHTAG-SET
031700                 NG-NODE-COUNT-WS NG-NODE-TABLE
031800                 NG-EDGE-COUNT-WS NG-EDGE-TABLE
031900                 NG-TAGSET-COUNT-WS NG-TAGSET-TABLE
032000                 NG-GRAPH-TOTALS REMOVE-FOUND-SW
032100             IF  REMOVE-FOUND
032200                 ADD 1           TO WS-TXN-APPLIED
032300             ELSE
032400                 ADD 1           TO WS-TXN-NOT-FOUND.
032500
032600 3200-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* Drive the edge-listing report (ZHTG004 builds up to             *
033100* WS-EDGE-ROW-LIMIT formatted lines; this paragraph writes them). *
033200******************************************************************
033300 4000-EDGE-LISTING.
033400     CALL 'ZHTG004' USING NG-EDGE-COUNT-WS NG-EDGE-TABLE
033500         WS-EDGE-ROW-LIMIT WS-EDGE-LINE-COUNT WS-EDGE-REPORT-LINES.
033600
033700     WRITE RL-PRINT-LINE         FROM RL-EDGE-CAPTION.
033800
033900     PERFORM 4100-WRITE-EDGE-LINE THRU 4100-EXIT
034000         VARYING WS-EDGE-LINE-IDX FROM 1 BY 1
034100         UNTIL WS-EDGE-LINE-IDX > WS-EDGE-LINE-COUNT.
034200
034300 4000-EXIT.
034400     EXIT.
034500
034600 4100-WRITE-EDGE-LINE.
034700     WRITE RL-PRINT-LINE
034800         FROM WS-EDGE-LINE-TEXT(WS-EDGE-LINE-IDX).
034900
035000 4100-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400* Drive the average-degree report (ZHTG005).                     *
035500******************************************************************
035600 5000-AVERAGE-DEGREE.
035700     CALL 'ZHTG005' USING NG-GRAPH-TOTALS NG-AVG-WORK WS-AVG-LINE.
035800     WRITE RL-PRINT-LINE         FROM WS-AVG-LINE.
035900
036000 5000-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400* Write the batch completion message and elapsed wall-clock time. *
036500* Elapsed time is operational telemetry, not a business result.   *
036600******************************************************************
036700 8000-COMPLETION-REPORT.
036800     MOVE WS-TWEETS-READ         TO RL-TWEETS-READ-ED.
036900     WRITE RL-PRINT-LINE         FROM RL-COMPLETE-LINE.
037000
037100     ACCEPT WS-END-TIME FROM TIME.
037200     SUBTRACT WS-START-TIME FROM WS-END-TIME
037300         GIVING WS-ELAPSED-MS.
037400     IF  WS-ELAPSED-MS < ZEROES
037500         ADD 24000000            TO WS-ELAPSED-MS.
037600     DIVIDE WS-ELAPSED-MS BY 100 GIVING WS-ELAPSED-SECS.
037700     MOVE WS-ELAPSED-SECS        TO RL-ELAPSED-SECS-ED.
037800     WRITE RL-PRINT-LINE         FROM RL-ELAPSED-LINE.
037900
038000 8000-EXIT.
038100     EXIT.
038200
038300******************************************************************
038400* Close files and end the run.                                    *
038500******************************************************************
038600 9000-TERMINATE.
038700     CLOSE TWEETS-FILE.
038800     CLOSE TRANSACTION-FILE.
038900     CLOSE REPORT-FILE.
039000
039100 9000-EXIT.
039200     EXIT.
039300
039400     COPY ZHTGERR.
