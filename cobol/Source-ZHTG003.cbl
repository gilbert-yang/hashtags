000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZHTG003.
000300 AUTHOR. RANDY FRERKING.
000400 INSTALLATION. HOME OFFICE - BATCH SYSTEMS.
000500 DATE-WRITTEN. 06/18/2003.
000600 DATE-COMPILED.
000700 SECURITY.  THIS PROGRAM IS THE PROPERTY OF THE HOME OFFICE
000800     BATCH SYSTEMS GROUP.  UNAUTHORIZED USE OR DISCLOSURE OF
000900     THIS PROGRAM IS PROHIBITED.
001000******************************************************************
001100*                                                                *
001200* ZHTG003 is CALLed by ZHTG001 once per maintenance transaction  *
001300* to turn the operator's free-form comma list of hashtags (this  *
001400* used to be typed at a terminal prompt one tag at a time -- it  *
001500* now arrives pre-queued on the ZHTGTXN transaction file, one    *
001600* whole tag list per record) into a normalized NG-HASHTAG-SET,   *
001700* the same shape ZHTG002 builds from a tweet.                    *
001800*                                                                *
001900* Normalization strips ALL blanks and tabs from the tag list,    *
002000* splits it on commas, strips a leading '#' off any token that   *
002100* has one, folds every token to lower case, and discards a token *
002200* that is empty after stripping.  A tag list that normalizes to  *
002300* nothing (all blank, or a lone comma) returns a set with a zero *
002400* NG-TAG-COUNT -- ZHTG001 treats that as a no-op REMOVE rather    *
002500* than calling the graph engine.                                 *
002600*                                                                *
002700* Change Log                                                     *
002800* Date       Init  Ticket      Description                       *
002900* ---------- ----  ----------  ------------------------------    *
003000* 06/18/2003 RRF   GRPH-0001   Original ZHTG003, rebuilt from     *
003100*                              the shop's older SYSTAB GET         *
003200*                              key-scan (READPREV) program.        *
003300* 07/22/2003 DMH   GRPH-0011   Added empty-list guard so a blank  *
003400*                              or all-comma transaction returns   *
003500*                              a zero-count set instead of one    *
003600*                              blank tag.                         *
003700* 11/03/1998 RRF   Y2K-0093    Widened all date work areas to     *
003800*                              4-digit years ahead of century     *
003900*                              rollover.  (Carried forward from   *
004000*                              the SYSTAB Y2K remediation project.)*
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-3090.
004500 OBJECT-COMPUTER. IBM-3090.
004600 SPECIAL-NAMES.
004700     CLASS LOWER-ALPHA-CLASS IS 'a' THRU 'z'
004800     CLASS UPPER-ALPHA-CLASS IS 'A' THRU 'Z'.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200******************************************************************
005300* DEFINE LOCAL VARIABLES                                        *
005400******************************************************************
005500 01  WS-STRIPPED-LIST            PIC X(660) VALUE SPACES.
005600 01  WS-STRIPPED-LEN             PIC S9(08) COMP VALUE ZEROES.
005700
005800 01  WS-SCAN-POINTERS.
005900     05  WS-TOKEN-START          PIC S9(08) COMP VALUE ZEROES.
006000     05  WS-TOKEN-END            PIC S9(08) COMP VALUE ZEROES.
006100     05  WS-TOKEN-LEN            PIC S9(08) COMP VALUE ZEROES.
006200     05  WS-COMMA-POS            PIC S9(08) COMP VALUE ZEROES.
006250     05  FILLER                  PIC X(01).
006300
006400 01  WS-CANDIDATE-TAG            PIC X(32) VALUE SPACES.
006420 01  WS-CANDIDATE-TAG-GRP REDEFINES WS-CANDIDATE-TAG.
006440     05  WS-CANDIDATE-1ST-CHAR   PIC X(01).
006460     05  WS-CANDIDATE-REST       PIC X(31).
006500
006600 01  WS-SWITCHES.
006700     05  WS-MORE-TOKENS-SW       PIC X VALUE 'Y'.
006800         88  WS-MORE-TOKENS          VALUE 'Y'.
006900         88  WS-NO-MORE-TOKENS       VALUE 'N'.
007000     05  WS-DUP-FOUND-SW         PIC X VALUE 'N'.
007100         88  WS-DUP-FOUND            VALUE 'Y'.
007150     05  FILLER                  PIC X(01).
007170 01  WS-SWITCHES-GRP REDEFINES WS-SWITCHES.
007180     05  WS-SWITCHES-ALL         PIC X(03).
007200
007300 01  WS-STRIPPED-LIST-GRP REDEFINES WS-STRIPPED-LIST.
007400     05  WS-STRIPPED-CHAR OCCURS 660 TIMES
007500                          INDEXED BY WS-CHAR-IDX
007600                          PIC X(01).
007700
007800 LINKAGE SECTION.
007900 01  LK-TAG-LIST                 PIC X(660).
008000 01  LK-HASHTAG-SET.
008100     05  LK-TAG-COUNT            PIC S9(04) COMP.
008200     05  LK-SORTED-TAG OCCURS 20 TIMES
008300                       INDEXED BY LK-TAG-IDX.
008400         10  LK-SORTED-TAG-TEXT  PIC X(32).
008500     05  LK-SET-KEY-TEXT         PIC X(660).
008600     05  FILLER                  PIC X(16).
008700
008800 PROCEDURE DIVISION USING LK-TAG-LIST LK-HASHTAG-SET.
008900
009000******************************************************************
009100* Main process.                                                  *
009200******************************************************************
009300 0000-MAIN-ROUTINE.
009400     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
009500     PERFORM 2000-STRIP-BLANKS    THRU 2000-EXIT.
009600     PERFORM 3000-SPLIT-TOKENS    THRU 3000-EXIT.
009700     GOBACK.
009800
009900******************************************************************
010000* Clear the set the caller is going to receive back.              *
010100******************************************************************
010200 1000-INITIALIZE.
010300     MOVE ZEROES                 TO LK-TAG-COUNT.
010400     MOVE SPACES                 TO LK-SET-KEY-TEXT.
010500
010600 1000-EXIT.
010700     EXIT.
010800
010900******************************************************************
011000* Remove every blank and horizontal tab from the raw tag list so  *
011100* 'east coast, #WestCoast ,#north' and 'eastcoast,#westcoast,'    *
011200* '#north' normalize identically.  X'05' is the tab code on this *
011300* box's native code page.                                        *
011400******************************************************************
011500 2000-STRIP-BLANKS.
011600     MOVE SPACES                 TO WS-STRIPPED-LIST.
011700     MOVE ZEROES                 TO WS-STRIPPED-LEN.
011800     SET WS-CHAR-IDX             TO 1.
011900
012000     PERFORM 2100-COPY-ONE-SOURCE-CHAR THRU 2100-EXIT
012100         VARYING WS-CHAR-IDX FROM 1 BY 1
012200         UNTIL WS-CHAR-IDX > LENGTH OF LK-TAG-LIST.
012300
012400 2000-EXIT.
012500     EXIT.
012600
012700 2100-COPY-ONE-SOURCE-CHAR.
012800     IF  LK-TAG-LIST(WS-CHAR-IDX:1) NOT = ' '
012900         AND LK-TAG-LIST(WS-CHAR-IDX:1) NOT = X'05'
013000         ADD 1                   TO WS-STRIPPED-LEN
013100         MOVE LK-TAG-LIST(WS-CHAR-IDX:1)
013200             TO WS-STRIPPED-CHAR(WS-STRIPPED-LEN).
013300
013400 2100-EXIT.
013500     EXIT.
013600
013700******************************************************************
013800* Split the stripped list on commas.  A trailing comma, a lone   *
013900* comma, or an all-blank list all normalize to an empty set --   *
014000* the token loop below simply never finds a non-empty token.      *
014100******************************************************************
014200 3000-SPLIT-TOKENS.
014300     IF  WS-STRIPPED-LEN = ZEROES
014400         GO TO 3000-EXIT.
014500
014600     MOVE 1                      TO WS-TOKEN-START.
014700     SET WS-MORE-TOKENS          TO TRUE.
014800
014900     PERFORM 3100-SPLIT-ONE-TOKEN THRU 3100-EXIT
015000         WITH TEST BEFORE
015100         UNTIL WS-NO-MORE-TOKENS.
015200
015300 3000-EXIT.
015400     EXIT.
015500
015600******************************************************************
015700* Locate the next comma at or after WS-TOKEN-START (or the end   *
015800* of the stripped list, if this is the last token) and hand the  *
015900* token between them off to be stripped of its leading '#' and   *
016000* folded to lower case.                                          *
016100******************************************************************
016200 3100-SPLIT-ONE-TOKEN.
016300     IF  WS-TOKEN-START > WS-STRIPPED-LEN
016400         SET WS-NO-MORE-TOKENS   TO TRUE
016450         GO TO 3100-EXIT.
016500
016600     MOVE ZEROES                 TO WS-COMMA-POS.
016700     SET WS-CHAR-IDX             TO WS-TOKEN-START.
016800     PERFORM 3110-SCAN-FOR-COMMA THRU 3110-EXIT
016900         UNTIL WS-CHAR-IDX > WS-STRIPPED-LEN
017000         OR WS-STRIPPED-CHAR(WS-CHAR-IDX) = ','.
017100
017200     IF  WS-CHAR-IDX > WS-STRIPPED-LEN
017300         MOVE WS-STRIPPED-LEN    TO WS-TOKEN-END
017400     ELSE
017500         COMPUTE WS-TOKEN-END = WS-CHAR-IDX - 1.
017600
017700     PERFORM 3200-SAVE-CANDIDATE-TAG THRU 3200-EXIT.
017800
017900     COMPUTE WS-TOKEN-START = WS-CHAR-IDX + 1.
018000
018100 3100-EXIT.
018200     EXIT.
018300
018400 3110-SCAN-FOR-COMMA.
018500     SET WS-CHAR-IDX UP BY 1.
018600
018700 3110-EXIT.
018800     EXIT.
018900
019000******************************************************************
019100* Strip a leading '#' (if present), fold to lower case, discard  *
019200* an empty token, and add a non-empty non-duplicate token to the  *
019300* returned set.                                                   *
019400******************************************************************
019500 3200-SAVE-CANDIDATE-TAG.
019600     MOVE SPACES                 TO WS-CANDIDATE-TAG.
019700
019800     IF  WS-TOKEN-END >= WS-TOKEN-START
019900         IF  WS-STRIPPED-CHAR(WS-TOKEN-START) = '#'
020000             ADD 1               TO WS-TOKEN-START.
020100
020200     IF  WS-TOKEN-END >= WS-TOKEN-START
020300         COMPUTE WS-TOKEN-LEN = WS-TOKEN-END - WS-TOKEN-START + 1
020400         IF  WS-TOKEN-LEN <= 32
020500             MOVE WS-STRIPPED-LIST(WS-TOKEN-START:WS-TOKEN-LEN)
020600                 TO WS-CANDIDATE-TAG
020700             INSPECT WS-CANDIDATE-TAG
020800                 CONVERTING
020900 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO 'abcdefghijklmnopqrstuvwxyz'.
021000
021100     IF  WS-CANDIDATE-TAG NOT = SPACES
021200         AND LK-TAG-COUNT < 20
021300         PERFORM 3300-CHECK-DUPLICATE THRU 3300-EXIT
021400         IF  WS-DUP-FOUND-SW = 'N'
021500             ADD 1               TO LK-TAG-COUNT
021600             MOVE WS-CANDIDATE-TAG
021700                 TO LK-SORTED-TAG-TEXT(LK-TAG-COUNT).
021800
021900 3200-EXIT.
022000     EXIT.
022100
022200******************************************************************
022300* Per-transaction dedup -- linear scan of the tokens already      *
022400* collected for this transaction (capped at 20, per hashtag-set   *
022500* record layout).                                                 *
022600******************************************************************
022700 3300-CHECK-DUPLICATE.
022800     MOVE 'N'                    TO WS-DUP-FOUND-SW.
022900     PERFORM 3310-COMPARE-ONE-TAG THRU 3310-EXIT
023000         VARYING LK-TAG-IDX FROM 1 BY 1
023100         UNTIL LK-TAG-IDX > LK-TAG-COUNT
023200         OR WS-DUP-FOUND.
023300
023400 3300-EXIT.
023500     EXIT.
023600
023700 3310-COMPARE-ONE-TAG.
023800     IF  LK-SORTED-TAG-TEXT(LK-TAG-IDX) = WS-CANDIDATE-TAG
023900         SET WS-DUP-FOUND        TO TRUE.
024000
024100 3310-EXIT.
024200     EXIT.
